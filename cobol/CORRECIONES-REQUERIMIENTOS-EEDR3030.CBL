000100******************************************************************EEDR3030
000110* FECHA       : 14/02/1994                                       *EEDR3030
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *EEDR3030
000130* INSTALACION : BANCO INDUSTRIAL, S.A. - CENTRO DE COMPUTO       *EEDR3030
000140* APLICACION  : EDUCACION                                        *EEDR3030
000150* PROGRAMA    : EEDR3030, CORRECCION DEL ANTERIOR EEDR3004.       EEDR3030
000160* TIPO        : BATCH                                            *EEDR3030
000170* DESCRIPCION : SUSTITUYE AL VIEJO REPORTE DE PROMEDIO POR        *EEDR3030
000180*             : ALUMNO (EEDR3004) POR UN MOTOR COMPLETO DE        *EEDR3030
000190*             : BOLETIN DE CALIFICACIONES POR CURSO: CARGA LOS    *EEDR3030
000200*             : CINCO ARCHIVOS DE TRABAJO (PORCENTAJES, NOTAS,    *EEDR3030
000210*             : ESCALA DE CALIFICACION, BANDERA DE REDONDEO Y     *EEDR3030
000220*             : CANTIDAD A DESCARTAR), CALCULA EL PROMEDIO DE     *EEDR3030
000230*             : CADA CATEGORIA DESCARTANDO LAS NOTAS MAS BAJAS,   *EEDR3030
000240*             : COMBINA LAS CATEGORIAS POR SU PORCENTAJE EN UNA   *EEDR3030
000250*             : NOTA FINAL POR CURSO, APLICA REDONDEO OPCIONAL A  *EEDR3030
000260*             : LA ESCALA Y BUSCA LA LETRA CORRESPONDIENTE, Y     *EEDR3030
000270*             : EMITE EL REPORTE DE BOLETIN. AL FINAL REGRABA     *EEDR3030
000280*             : LOS CINCO ARCHIVOS EN SU FORMATO CANONICO.        *EEDR3030
000290* ARCHIVOS    : GRADES (E/S), PORCEN (E/S), ESCALA (E/S),         *EEDR3030
000300*             : REDOND (E/S), DESCAR (E/S), REPORTE (SALIDA)      *EEDR3030
000310* PROGRAMA(S) : LLAMA A EEDR3031 (VALIDACION Y CONVERSION DE      *EEDR3030
000320*             : CAMPOS NUMERICOS DECIMALES)                       *EEDR3030
000330* SEGURIDAD   : USO INTERNO - APLICACION EDUCACION                *EEDR3030
000340******************************************************************EEDR3030
000350*                      BITACORA DE CAMBIOS                       *EEDR3030
000360******************************************************************EEDR3030
000370* 14/02/1994 EEDR REQ-9402 PRIMERA VERSION. SUSTITUYE EL REPORTE  *EEDR3030
000380*                          DE PROMEDIO POR ALUMNO DEL EEDR3004 POR*EEDR3030
000390*                          EL BOLETIN POR CURSO Y CATEGORIA.      *EEDR3030
000400* 02/05/1994 EEDR REQ-9411 SE AGREGA EL ARCHIVO DE PORCENTAJES    *EEDR3030
000410*                          COMO DISPARADOR DE ALTA DE CURSO Y     *EEDR3030
000420*                          CATEGORIA.                             *EEDR3030
000430* 21/09/1994 CMQ  REQ-9455 SE AGREGA EL ARCHIVO DE DESCARTE DE    *EEDR3030
000440*                          NOTAS BAJAS POR CATEGORIA.             *EEDR3030
000450* 03/03/1995 CMQ  REQ-9509 SE AGREGA LA ESCALA DE CALIFICACION    *EEDR3030
000460*                          DE 13 CORTES Y LA BUSQUEDA DE LETRA.   *EEDR3030
000470* 18/08/1995 EEDR REQ-9561 SE AGREGA BANDERA DE REDONDEO Y SU     *EEDR3030
000480*                          APLICACION AL CORTE MAS CERCANO.       *EEDR3030
000490* 07/01/1996 EEDR REQ-9603 SE CAMBIA EL REPORTE PARA LISTAR LAS   *EEDR3030
000500*                          NOTAS DE CADA CATEGORIA EN ORDEN        *EEDR3030
000510*                          ASCENDENTE, TAL COMO QUEDAN DESPUES DEL*EEDR3030
000520*                          DESCARTE.                              *EEDR3030
000530* 29/04/1997 JLR  REQ-9733 SE AGREGA LA REGRABACION CANONICA DE   *EEDR3030
000540*                          LOS CINCO ARCHIVOS AL FINAL DEL CORRIDO*EEDR3030
000550*                          (ANTES SOLO SE LEIAN).                *EEDR3030
000560* 11/09/1998 JLR  REQ-9854 REVISION Y2K: SE VERIFICARON TODAS LAS*EEDR3030
000570*                          FECHAS DEL PROGRAMA; NO EXISTEN FECHAS *EEDR3030
000580*                          DE DOS DIGITOS DE ANO EN LOS ARCHIVOS  *EEDR3030
000590*                          DE TRABAJO NI EN LOS ENCABEZADOS.      *EEDR3030
000600* 04/02/1999 JLR  REQ-9901 CIERRE DE REVISION Y2K, SIN CAMBIOS    *EEDR3030
000610*                          DE CODIGO REQUERIDOS EN ESTE PROGRAMA. *EEDR3030
000620* 30/06/2000 MCH  REQ-0031 SE CORRIGE EL CASO DE PORCENTAJES.CSV  *EEDR3030
000630*                          INEXISTENTE: AHORA SE DEJA TODA LA     *EEDR3030
000640*                          CARGA EN BLANCO EN VEZ DE ABORTAR.     *EEDR3030
000650* 17/05/2002 MCH  REQ-0247 SE AMPLIA EL LIMITE DE NOTAS POR       *EEDR3030
000660*                          CATEGORIA DE 80 A 150 RENGLONES.       *EEDR3030
000670******************************************************************EEDR3030
000680 IDENTIFICATION DIVISION.                                         EEDR3030
000690 PROGRAM-ID. EEDR3030.                                            EEDR3030
000700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.                              EEDR3030
000710 INSTALLATION. BANCO INDUSTRIAL, S.A.                             EEDR3030
000720 DATE-WRITTEN. 14/02/1994.                                        EEDR3030
000730 DATE-COMPILED.                                                   EEDR3030
000740 SECURITY. USO INTERNO - APLICACION EDUCACION.                    EEDR3030
000750 ENVIRONMENT DIVISION.                                            EEDR3030
000760 CONFIGURATION SECTION.                                           EEDR3030
000770 SOURCE-COMPUTER. IBM-370.                                        EEDR3030
000780 OBJECT-COMPUTER. IBM-370.                                        EEDR3030
000790 SPECIAL-NAMES.                                                   EEDR3030
000800     C01 IS TOP-OF-FORM.                                          EEDR3030
000810 INPUT-OUTPUT SECTION.                                            EEDR3030
000820 FILE-CONTROL.                                                    EEDR3030
000830     SELECT PORCEN  ASSIGN TO PORCEN                              EEDR3030
000840            FILE STATUS IS FS-PORCEN.                             EEDR3030
000850     SELECT GRADES  ASSIGN TO GRADES                              EEDR3030
000860            FILE STATUS IS FS-GRADES.                             EEDR3030
000870     SELECT ESCALA  ASSIGN TO ESCALA                              EEDR3030
000880            FILE STATUS IS FS-ESCALA.                             EEDR3030
000890     SELECT REDOND  ASSIGN TO REDOND                              EEDR3030
000900            FILE STATUS IS FS-REDOND.                             EEDR3030
000910     SELECT DESCAR  ASSIGN TO DESCAR                              EEDR3030
000920            FILE STATUS IS FS-DESCAR.                             EEDR3030
000930     SELECT REPORTE ASSIGN TO REPORTE                             EEDR3030
000940            FILE STATUS IS FS-REPORTE.                            EEDR3030
000950 DATA DIVISION.                                                   EEDR3030
000960 FILE SECTION.                                                    EEDR3030
000970 FD  PORCEN.                                                      EEDR3030
000980 01  REG-LINEA-PORCENTAJE.                                         EEDR3030
000990     02 REG-PORC-TEXTO         PIC X(75).                          EEDR3030
001000     02 FILLER                PIC X(05).                          EEDR3030
001010 FD  GRADES.                                                      EEDR3030
001020 01  REG-LINEA-NOTA.                                                EEDR3030
001030     02 REG-NOTA-TEXTO         PIC X(75).                          EEDR3030
001040     02 FILLER                PIC X(05).                          EEDR3030
001050 FD  ESCALA.                                                      EEDR3030
001060 01  REG-LINEA-ESCALA.                                             EEDR3030
001070     02 REG-ESCA-TEXTO         PIC X(140).                         EEDR3030
001080     02 FILLER                PIC X(10).                          EEDR3030
001090 FD  REDOND.                                                      EEDR3030
001100 01  REG-LINEA-REDONDEO.                                           EEDR3030
001110     02 REG-REDO-TEXTO         PIC X(30).                          EEDR3030
001120     02 FILLER                PIC X(05).                          EEDR3030
001130 FD  DESCAR.                                                      EEDR3030
001140 01  REG-LINEA-DESCARTE.                                           EEDR3030
001150     02 REG-DESC-TEXTO         PIC X(75).                          EEDR3030
001160     02 FILLER                PIC X(05).                          EEDR3030
001170 FD  REPORTE.                                                     EEDR3030
001180 01  REG-LINEA-REPORTE-SALIDA.                                     EEDR3030
001190     02 REG-REPO-TEXTO         PIC X(125).                         EEDR3030
001200     02 FILLER                PIC X(07).                          EEDR3030
001210 WORKING-STORAGE SECTION.                                         EEDR3030
001220*------------------->  INDICADORES DE ESTADO DE ARCHIVO            EEDR3030
001230 01  WKS-ESTADOS-ARCHIVO.                                         EEDR3030
001240     02 FS-PORCEN             PIC X(02) VALUE SPACES.             EEDR3030
001250     02 FS-GRADES             PIC X(02) VALUE SPACES.             EEDR3030
001260     02 FS-ESCALA             PIC X(02) VALUE SPACES.             EEDR3030
001270     02 FS-REDOND             PIC X(02) VALUE SPACES.             EEDR3030
001280     02 FS-DESCAR             PIC X(02) VALUE SPACES.             EEDR3030
001290     02 FS-REPORTE            PIC X(02) VALUE SPACES.             EEDR3030
001300     02 FILLER                PIC X(04).                          EEDR3030
001310*------------------->  DISPARADORES DE FIN DE ARCHIVO              EEDR3030
001320 01  WKS-DISPARADORES.                                            EEDR3030
001330     02 WKS-FIN-PORCEN        PIC X(01) VALUE 'N'.                EEDR3030
001340        88 WKS-FIN-ARCHIVO-PORCENTAJE    VALUE 'S'.               EEDR3030
001350     02 WKS-FIN-GRADES        PIC X(01) VALUE 'N'.                EEDR3030
001360        88 WKS-FIN-ARCHIVO-NOTAS         VALUE 'S'.               EEDR3030
001370     02 WKS-FIN-ESCALA        PIC X(01) VALUE 'N'.                EEDR3030
001380        88 WKS-FIN-ARCHIVO-ESCALA        VALUE 'S'.               EEDR3030
001390     02 WKS-FIN-REDOND        PIC X(01) VALUE 'N'.                EEDR3030
001400        88 WKS-FIN-ARCHIVO-REDONDEO      VALUE 'S'.               EEDR3030
001410     02 WKS-FIN-DESCAR        PIC X(01) VALUE 'N'.                EEDR3030
001420        88 WKS-FIN-ARCHIVO-DESCARTE      VALUE 'S'.               EEDR3030
001430     02 FILLER                PIC X(05).                          EEDR3030
001440*------------------->  BANDERAS DE CONTROL DEL CORRIDO             EEDR3030
001450 01  WKS-BANDERAS-CONTROL.                                        EEDR3030
001460     02 WKS-BANDERA-CARGA-OK    PIC X(01) VALUE 'S'.              EEDR3030
001470        88 WKS-CARGA-OK            VALUE 'S'.                     EEDR3030
001480     02 WKS-BANDERA-GRABADO-OK   PIC X(01) VALUE 'S'.             EEDR3030
001490        88 WKS-GRABADO-OK          VALUE 'S'.                     EEDR3030
001500     02 WKS-BANDERA-CLASE-ENCONTRADA  PIC X(01) VALUE 'N'.        EEDR3030
001510        88 WKS-CLASE-ENCONTRADA    VALUE 'S'.                     EEDR3030
001520     02 WKS-BANDERA-CATEG-ENCONTRADA  PIC X(01) VALUE 'N'.        EEDR3030
001530        88 WKS-CATEG-ENCONTRADA    VALUE 'S'.                     EEDR3030
001540     02 WKS-BANDERA-ESCALA-INVALIDA   PIC X(01) VALUE 'N'.        EEDR3030
001550        88 WKS-ESCALA-INVALIDA     VALUE 'S'.                     EEDR3030
001560     02 WKS-BANDERA-REDONDEO-APLIC    PIC X(01) VALUE 'N'.        EEDR3030
001570        88 WKS-REDONDEO-APLICADO   VALUE 'S'.                     EEDR3030
001580     02 WKS-BANDERA-LETRA-ENCONTRADA  PIC X(01) VALUE 'N'.        EEDR3030
001590        88 WKS-LETRA-ENCONTRADA    VALUE 'S'.                     EEDR3030
001600     02 FILLER                PIC X(05).                          EEDR3030
001610*------------------->  CAMPOS DE TRABAJO DE LA RUTINA EEDR3031     EEDR3030
001620 01  WKS-AREA-VALIDACION.                                         EEDR3030
001630     02 WKS-CAMPO-A-VALIDAR   PIC X(10) VALUE SPACES.             EEDR3030
001640     02 WKS-VALOR-CONVERTIDO  PIC S9(03)V99 VALUE ZEROS.          EEDR3030
001650     02 WKS-CODIGO-VALIDACION PIC 9(02) VALUE ZEROS.              EEDR3030
001660        88 WKS-VALIDACION-OK     VALUE 00.                        EEDR3030
001670     02 FILLER                PIC X(05).                          EEDR3030
001680*------------------->  ESTADISTICAS DEL CORRIDO (USO COMP)        EEDR3030
001690 01  WKS-ESTADISTICAS.                                            EEDR3030
001700     02 WKS-PORC-LEIDOS       PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001710     02 WKS-PORC-ERRORES      PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001720     02 WKS-NOTA-LEIDOS       PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001730     02 WKS-NOTA-OMITIDOS     PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001740     02 WKS-ESCALA-LEIDOS     PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001750     02 WKS-ESCALA-OMITIDOS   PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001760     02 WKS-REDONDEO-LEIDOS   PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001770     02 WKS-REDONDEO-ERRORES  PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001780     02 WKS-DESCARTE-LEIDOS   PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001790     02 WKS-DESCARTE-ERRORES  PIC 9(06) COMP VALUE ZEROS.         EEDR3030
001800     02 WKS-CLASES-PROCESADAS PIC 9(04) COMP VALUE ZEROS.         EEDR3030
001810     02 WKS-TOTALES-EDIT      PIC ZZZ,ZZ9.                        EEDR3030
001820     02 FILLER                PIC X(05).                          EEDR3030
001830*------------------->  AREA DE TRABAJO PARA PARSEO DE RENGLONES   EEDR3030
001840 01  WKS-AREA-PARSEO.                                             EEDR3030
001850     02 WKS-PORC-CSV.                                             EEDR3030
001860        03 WKS-PCSV-CLASE          PIC X(20).                    EEDR3030
001870        03 WKS-PCSV-CATEGORIA      PIC X(20).                    EEDR3030
001880        03 WKS-PCSV-PORCENTAJE-TXT PIC X(10).                    EEDR3030
001890        03 WKS-PCSV-CAMPOS         PIC 9(02) COMP.                EEDR3030
001900     02 WKS-NOTA-CSV.                                             EEDR3030
001910        03 WKS-NCSV-CLASE          PIC X(20).                    EEDR3030
001920        03 WKS-NCSV-CATEGORIA      PIC X(20).                    EEDR3030
001930        03 WKS-NCSV-NOTA-TXT       PIC X(10).                    EEDR3030
001940        03 WKS-NCSV-CAMPOS         PIC 9(02) COMP.                EEDR3030
001950     02 WKS-ESCA-CSV.                                             EEDR3030
001960        03 WKS-ECSV-CLASE          PIC X(20).                    EEDR3030
001970        03 WKS-ECSV-CORTE-TXT OCCURS 13 TIMES                    EEDR3030
001980           INDEXED BY IDX-ECSV     PIC X(10).                    EEDR3030
001990        03 WKS-ECSV-CAMPOS         PIC 9(02) COMP.                EEDR3030
002000     02 WKS-REDO-CSV.                                             EEDR3030
002010        03 WKS-RCSV-CLASE          PIC X(20).                    EEDR3030
002020        03 WKS-RCSV-FLAG-TXT       PIC X(05).                    EEDR3030
002030        03 WKS-RCSV-CAMPOS         PIC 9(02) COMP.                EEDR3030
002040     02 WKS-DESC-CSV.                                             EEDR3030
002050        03 WKS-DCSV-CLASE          PIC X(20).                    EEDR3030
002060        03 WKS-DCSV-CATEGORIA      PIC X(20).                    EEDR3030
002070        03 WKS-DCSV-CONTEO-TXT     PIC X(10).                    EEDR3030
002080        03 WKS-DCSV-CAMPOS         PIC 9(02) COMP.                EEDR3030
002090     02 WKS-NUMERO-DE-RENGLON      PIC 9(06) COMP VALUE ZEROS.    EEDR3030
002100     02 FILLER                     PIC X(05).                    EEDR3030
002110*------------------->  TABLA MAESTRA DE CURSOS, CATEGORIAS Y      EEDR3030
002120*                      NOTAS (TAMANO FIJO, SIN OCCURS DEPENDING)  EEDR3030
002130 01  WKS-TABLA-CLASES.                                            EEDR3030
002140     02 WKS-NUM-CLASES         PIC 9(03) COMP VALUE ZEROS.        EEDR3030
002150     02 WKS-CLASE OCCURS 60 TIMES INDEXED BY IDX-CLASE.           EEDR3030
002160        03 WKS-CLASE-NOMBRE         PIC X(20) VALUE SPACES.      EEDR3030
002170        03 WKS-CLASE-BANDERA-REDONDEO PIC X(01) VALUE 'N'.       EEDR3030
002180           88 WKS-CLASE-REDONDEA       VALUE 'S'.                 EEDR3030
002190        03 WKS-CLASE-NUM-CATEGORIAS PIC 9(03) COMP VALUE ZEROS.  EEDR3030
002200        03 WKS-CLASE-CATEGORIA OCCURS 20 TIMES                   EEDR3030
002210              INDEXED BY IDX-CATEG.                                EEDR3030
002220           04 WKS-CATEG-NOMBRE       PIC X(20) VALUE SPACES.      EEDR3030
002230           04 WKS-CATEG-PORCENTAJE   PIC S9(03)V99 VALUE ZEROS.   EEDR3030
002240           04 WKS-CATEG-DESCARTE     PIC S9(03)V99 VALUE ZEROS.   EEDR3030
002250           04 WKS-CATEG-DESCARTE-ENTERO REDEFINES                EEDR3030
002260                 WKS-CATEG-DESCARTE    PIC 9(03).                 EEDR3030
002270           04 WKS-CATEG-NUM-NOTAS    PIC 9(03) COMP VALUE ZEROS.  EEDR3030
002280           04 WKS-CATEG-NOTA OCCURS 150 TIMES                    EEDR3030
002290                 INDEXED BY IDX-NOTA PIC S9(03)V99 VALUE ZEROS.   EEDR3030
002300        03 WKS-CLASE-ESCALA.                                      EEDR3030
002310           04 WKS-ESCALA-ENTRADA OCCURS 13 TIMES                 EEDR3030
002320                 INDEXED BY IDX-ESCALA.                           EEDR3030
002330              05 WKS-ESCALA-PRESENTE  PIC X(01) VALUE 'N'.        EEDR3030
002340                 88 WKS-TIENE-CORTE      VALUE 'S'.               EEDR3030
002350              05 WKS-ESCALA-CORTE     PIC S9(03)V99 VALUE ZEROS.  EEDR3030
002360        03 FILLER                    PIC X(05).                  EEDR3030
002370*------------------->  ETIQUETAS DE LETRA, CARGADAS POR REDEFINES EEDR3030
002380*                      DESDE LITERALES EN ORDEN FIJO DE LA ESCALA EEDR3030
002390 01  WKS-ESCALA-ETIQUETAS-INICIAL.                                EEDR3030
002400     02 FILLER PIC X(02) VALUE 'A+'.                               EEDR3030
002410     02 FILLER PIC X(02) VALUE 'A '.                               EEDR3030
002420     02 FILLER PIC X(02) VALUE 'A-'.                               EEDR3030
002430     02 FILLER PIC X(02) VALUE 'B+'.                               EEDR3030
002440     02 FILLER PIC X(02) VALUE 'B '.                               EEDR3030
002450     02 FILLER PIC X(02) VALUE 'B-'.                               EEDR3030
002460     02 FILLER PIC X(02) VALUE 'C+'.                               EEDR3030
002470     02 FILLER PIC X(02) VALUE 'C '.                               EEDR3030
002480     02 FILLER PIC X(02) VALUE 'C-'.                               EEDR3030
002490     02 FILLER PIC X(02) VALUE 'D+'.                               EEDR3030
002500     02 FILLER PIC X(02) VALUE 'D '.                               EEDR3030
002510     02 FILLER PIC X(02) VALUE 'D-'.                               EEDR3030
002520     02 FILLER PIC X(02) VALUE 'F '.                               EEDR3030
002530 01  WKS-ESCALA-ETIQUETAS REDEFINES WKS-ESCALA-ETIQUETAS-INICIAL.  EEDR3030
002540     02 WKS-ETIQUETA-LETRA PIC X(02) OCCURS 13 TIMES              EEDR3030
002550           INDEXED BY IDX-ETIQUETA.                                EEDR3030
002560*------------------->  RENGLON DE REPORTE Y SU VISTA SEPARADORA   EEDR3030
002570 01  WKS-LINEA-REPORTE-BASE.                                      EEDR3030
002580     02 WKS-LINEA-REPORTE-TEXTO   PIC X(125) VALUE SPACES.        EEDR3030
002590     02 FILLER                    PIC X(07).                      EEDR3030
002600 01  WKS-LINEA-REPORTE-SEP REDEFINES WKS-LINEA-REPORTE-BASE.      EEDR3030
002610     02 WKS-SEP-GUIONES           PIC X(15) VALUE ALL '-'.         EEDR3030
002620     02 FILLER                    PIC X(117).                     EEDR3030
002630*------------------->  TEMPORALES DE CALCULO (TODOS LOS INDICES   EEDR3030
002640*                      Y CONTADORES EN COMP)                      EEDR3030
002650 01  WKS-AREA-CALCULO.                                            EEDR3030
002660     02 WKS-SUMA-NOTAS           PIC S9(06)V99 COMP VALUE ZEROS.  EEDR3030
002670     02 WKS-PROMEDIO-CATEGORIA   PIC S9(03)V99 VALUE ZEROS.       EEDR3030
002680     02 WKS-NOTA-FINAL           PIC S9(03)V99 VALUE ZEROS.       EEDR3030
002690     02 WKS-CANTIDAD-A-PROMEDIAR PIC S9(03) COMP VALUE ZEROS.     EEDR3030
002700     02 WKS-LETRA-NOTA           PIC X(10) VALUE SPACES.          EEDR3030
002710     02 WKS-DIFERENCIA-CORTE     PIC S9(03)V99 VALUE ZEROS.       EEDR3030
002720     02 WKS-PROM-CATEGORIA-TEMP  PIC S9(03)V99 OCCURS 20 TIMES    EEDR3030
002730           INDEXED BY IDX-PCT    VALUE ZEROS.                      EEDR3030
002740     02 WKS-SUBINDICE-TEMP       PIC 9(03) COMP VALUE ZEROS.      EEDR3030
002750     02 WKS-SUBINDICE-TEMP2      PIC 9(03) COMP VALUE ZEROS.      EEDR3030
002760     02 WKS-NOTA-TEMPORAL        PIC S9(03)V99 VALUE ZEROS.       EEDR3030
002770     02 FILLER                   PIC X(05).                      EEDR3030
002780*------------------->  TEMPORALES DE VALIDACION DE LA ESCALA      EEDR3030
002790 01  WKS-AREA-ESCALA-TEMP.                                        EEDR3030
002800     02 WKS-BANDERA-CORTE-AUSENTE PIC X(01) OCCURS 13 TIMES       EEDR3030
002810           INDEXED BY IDX-AUSENTE VALUE 'N'.                       EEDR3030
002820     02 WKS-VALOR-CORTE           PIC S9(03)V99 OCCURS 13 TIMES   EEDR3030
002830           INDEXED BY IDX-VCORTE  VALUE ZEROS.                    EEDR3030
002840     02 WKS-TOKEN-MAYUSCULA       PIC X(10) VALUE SPACES.         EEDR3030
002850     02 WKS-FLAG-MAYUSCULA        PIC X(05) VALUE SPACES.         EEDR3030
002860     02 FILLER                    PIC X(05).                      EEDR3030
002870*------------------->  AYUDANTES DE FORMATO DE TEXTO NUMERICO     EEDR3030
002880 01  WKS-AREA-FORMATO.                                            EEDR3030
002890     02 WKS-VALOR-IMPRESO        PIC ZZ9.99.                      EEDR3030
002900     02 WKS-ESPACIOS-PREVIOS     PIC 9(02) COMP VALUE ZEROS.      EEDR3030
002910     02 WKS-POSICION-INICIO      PIC 9(02) COMP VALUE ZEROS.      EEDR3030
002920     02 WKS-VALOR-A-FORMATEAR    PIC S9(03)V99 VALUE ZEROS.       EEDR3030
002930     02 WKS-NUMERO-FORMATEADO    PIC X(07) VALUE SPACES.          EEDR3030
002940     02 WKS-TEXTO-A-RECORTAR     PIC X(20) VALUE SPACES.          EEDR3030
002950     02 WKS-LONGITUD-RECORTADA   PIC 9(02) COMP VALUE ZEROS.      EEDR3030
002960     02 WKS-CLASE-BUSCADA        PIC X(20) VALUE SPACES.          EEDR3030
002970     02 WKS-CATEGORIA-BUSCADA    PIC X(20) VALUE SPACES.          EEDR3030
002980     02 WKS-PUNTERO              PIC 9(03) COMP VALUE ZEROS.      EEDR3030
002990     02 FILLER                   PIC X(05).                      EEDR3030
003000 PROCEDURE DIVISION.                                              EEDR3030
003010*---------------------------------------------------------------* EEDR3030
003020*  100-PRINCIPAL - CONTROL GENERAL DEL BOLETIN                  * EEDR3030
003030*---------------------------------------------------------------* EEDR3030
003040 100-PRINCIPAL SECTION.                                           EEDR3030
003050     PERFORM 110-APERTURA-ARCHIVOS                                EEDR3030
003060     PERFORM 120-VERIFICA-APERTURA                                EEDR3030
003070     IF WKS-CARGA-OK                                              EEDR3030
003080        PERFORM 200-CARGA-PORCENTAJES                             EEDR3030
003090        PERFORM 300-CARGA-NOTAS                                   EEDR3030
003100        PERFORM 400-CARGA-ESCALA                                  EEDR3030
003110        PERFORM 500-CARGA-REDONDEO                                EEDR3030
003120        PERFORM 600-CARGA-DESCARTE                                EEDR3030
003130     END-IF                                                       EEDR3030
003140     PERFORM 800-GENERA-REPORTE                                   EEDR3030
003150     PERFORM 900-GRABA-DATOS                                      EEDR3030
003160     PERFORM 980-ESTADISTICAS                                     EEDR3030
003170     PERFORM 999-CIERRA-ARCHIVOS                                  EEDR3030
003180     STOP RUN.                                                     EEDR3030
003190 100-PRINCIPAL-E.             EXIT.                                EEDR3030
003200                                                                  EEDR3030
003210 110-APERTURA-ARCHIVOS SECTION.                                   EEDR3030
003220     OPEN INPUT  PORCEN                                            EEDR3030
003230     OPEN INPUT  GRADES                                            EEDR3030
003240     OPEN INPUT  ESCALA                                            EEDR3030
003250     OPEN INPUT  REDOND                                            EEDR3030
003260     OPEN INPUT  DESCAR                                            EEDR3030
003270     OPEN OUTPUT REPORTE.                                          EEDR3030
003280 110-APERTURA-ARCHIVOS-E.     EXIT.                                EEDR3030
003290                                                                  EEDR3030
003300 120-VERIFICA-APERTURA SECTION.                                   EEDR3030
003310     IF FS-PORCEN NOT = '00'                                      EEDR3030
003320        DISPLAY 'EEDR3030 - NO SE PUDO ABRIR PORCENTAJES.CSV, '   EEDR3030
003330        DISPLAY 'EEDR3030 - LA CARGA CONTINUA CON DATOS VACIOS.'  EEDR3030
003340        MOVE 'N' TO WKS-BANDERA-CARGA-OK                          EEDR3030
003350        SET WKS-FIN-ARCHIVO-PORCENTAJE TO TRUE                    EEDR3030
003360     END-IF                                                       EEDR3030
003370     IF FS-GRADES NOT = '00'                                      EEDR3030
003380        SET WKS-FIN-ARCHIVO-NOTAS TO TRUE                         EEDR3030
003390     END-IF                                                       EEDR3030
003400     IF FS-ESCALA NOT = '00'                                      EEDR3030
003410        SET WKS-FIN-ARCHIVO-ESCALA TO TRUE                        EEDR3030
003420     END-IF                                                       EEDR3030
003430     IF FS-REDOND NOT = '00'                                      EEDR3030
003440        SET WKS-FIN-ARCHIVO-REDONDEO TO TRUE                      EEDR3030
003450     END-IF                                                       EEDR3030
003460     IF FS-DESCAR NOT = '00'                                      EEDR3030
003470        SET WKS-FIN-ARCHIVO-DESCARTE TO TRUE                      EEDR3030
003480     END-IF                                                       EEDR3030
003490     IF FS-REPORTE NOT = '00'                                     EEDR3030
003500        DISPLAY 'EEDR3030 - NO SE PUDO ABRIR EL REPORTE DE '      EEDR3030
003510        DISPLAY 'EEDR3030 - BOLETIN DE SALIDA. CORRIDO ABORTADO.' EEDR3030
003520        MOVE 91 TO RETURN-CODE                                    EEDR3030
003530        STOP RUN                                                  EEDR3030
003540     END-IF.                                                      EEDR3030
003550 120-VERIFICA-APERTURA-E.     EXIT.                                EEDR3030
003560                                                                  EEDR3030
003570*---------------------------------------------------------------* EEDR3030
003580*  200 - CARGA DEL ARCHIVO DE PORCENTAJES POR CATEGORIA          * EEDR3030
003590*---------------------------------------------------------------* EEDR3030
003600 200-CARGA-PORCENTAJES SECTION.                                   EEDR3030
003610     IF NOT WKS-FIN-ARCHIVO-PORCENTAJE                            EEDR3030
003620        READ PORCEN                                               EEDR3030
003630           AT END SET WKS-FIN-ARCHIVO-PORCENTAJE TO TRUE          EEDR3030
003640        END-READ                                                  EEDR3030
003650        MOVE 1 TO WKS-NUMERO-DE-RENGLON                           EEDR3030
003660        PERFORM 210-PROCESA-LINEA-PORCENTAJE                      EEDR3030
003670           UNTIL WKS-FIN-ARCHIVO-PORCENTAJE                       EEDR3030
003680     END-IF.                                                      EEDR3030
003690 200-CARGA-PORCENTAJES-E.     EXIT.                                EEDR3030
003700                                                                  EEDR3030
003710 210-PROCESA-LINEA-PORCENTAJE SECTION.                            EEDR3030
003720     ADD 1 TO WKS-NUMERO-DE-RENGLON                               EEDR3030
003730     IF WKS-NUMERO-DE-RENGLON > 2                                 EEDR3030
003740        ADD 1 TO WKS-PORC-LEIDOS                                  EEDR3030
003750        INITIALIZE WKS-PORC-CSV                                   EEDR3030
003760        UNSTRING REG-PORC-TEXTO DELIMITED BY ','                   EEDR3030
003770           INTO WKS-PCSV-CLASE, WKS-PCSV-CATEGORIA,               EEDR3030
003780                WKS-PCSV-PORCENTAJE-TXT                           EEDR3030
003790           TALLYING IN WKS-PCSV-CAMPOS                            EEDR3030
003800        END-UNSTRING                                              EEDR3030
003810        IF WKS-PCSV-CAMPOS < 3                                    EEDR3030
003820           ADD 1 TO WKS-PORC-ERRORES                              EEDR3030
003830           DISPLAY 'EEDR3030 - PORCENTAJES.CSV RENGLON '          EEDR3030
003840                 WKS-NUMERO-DE-RENGLON ' TIENE MENOS DE 3 '       EEDR3030
003850                 'CAMPOS, SE OMITE.'                               EEDR3030
003860        ELSE                                                      EEDR3030
003870           MOVE WKS-PCSV-PORCENTAJE-TXT TO WKS-CAMPO-A-VALIDAR    EEDR3030
003880           CALL 'EEDR3031' USING WKS-CAMPO-A-VALIDAR,             EEDR3030
003890                 WKS-VALOR-CONVERTIDO, WKS-CODIGO-VALIDACION      EEDR3030
003900           IF NOT WKS-VALIDACION-OK                                EEDR3030
003910              ADD 1 TO WKS-PORC-ERRORES                           EEDR3030
003920              DISPLAY 'EEDR3030 - PORCENTAJES.CSV RENGLON '       EEDR3030
003930                    WKS-NUMERO-DE-RENGLON ' TIENE UN PORCENTAJE ' EEDR3030
003940                    'NO NUMERICO, SE OMITE.'                       EEDR3030
003950           ELSE                                                    EEDR3030
003960              MOVE WKS-PCSV-CLASE TO WKS-CLASE-BUSCADA             EEDR3030
003970              MOVE WKS-PCSV-CATEGORIA TO WKS-CATEGORIA-BUSCADA     EEDR3030
003980              PERFORM 230-BUSCA-O-CREA-CLASE                       EEDR3030
003990              PERFORM 240-BUSCA-O-CREA-CATEGORIA                   EEDR3030
004000              MOVE WKS-VALOR-CONVERTIDO TO                        EEDR3030
004010                 WKS-CATEG-PORCENTAJE(IDX-CLASE, IDX-CATEG)        EEDR3030
004020           END-IF                                                  EEDR3030
004030        END-IF                                                     EEDR3030
004040     END-IF                                                        EEDR3030
004050     READ PORCEN                                                   EEDR3030
004060        AT END SET WKS-FIN-ARCHIVO-PORCENTAJE TO TRUE              EEDR3030
004070     END-READ.                                                     EEDR3030
004080 210-PROCESA-LINEA-PORCENTAJE-E. EXIT.                             EEDR3030
004090                                                                   EEDR3030
004100*---------------------------------------------------------------* EEDR3030
004110*  230/240 - BUSQUEDA O ALTA DE CLASE Y CATEGORIA EN LA TABLA     * EEDR3030
004120*  MAESTRA. SE CONSERVA EL ORDEN DE PRIMERA APARICION PARA EL     * EEDR3030
004130*  REPORTE, POR LO QUE LA BUSQUEDA ES LINEAL Y NO POR SEARCH ALL. * EEDR3030
004140*---------------------------------------------------------------* EEDR3030
004150 230-BUSCA-O-CREA-CLASE SECTION.                                  EEDR3030
004160     MOVE 'N' TO WKS-BANDERA-CLASE-ENCONTRADA                     EEDR3030
004170     PERFORM 232-COMPARA-UNA-CLASE                                EEDR3030
004180        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
004190        UNTIL IDX-CLASE > WKS-NUM-CLASES OR WKS-CLASE-ENCONTRADA  EEDR3030
004200     IF NOT WKS-CLASE-ENCONTRADA                                  EEDR3030
004210        ADD 1 TO WKS-NUM-CLASES                                   EEDR3030
004220        SET IDX-CLASE TO WKS-NUM-CLASES                           EEDR3030
004230        MOVE WKS-CLASE-BUSCADA TO WKS-CLASE-NOMBRE(IDX-CLASE)     EEDR3030
004240     END-IF.                                                      EEDR3030
004250 230-BUSCA-O-CREA-CLASE-E.    EXIT.                                EEDR3030
004260                                                                  EEDR3030
004270 232-COMPARA-UNA-CLASE SECTION.                                   EEDR3030
004280     IF WKS-CLASE-NOMBRE(IDX-CLASE) = WKS-CLASE-BUSCADA           EEDR3030
004290        SET WKS-CLASE-ENCONTRADA TO TRUE                          EEDR3030
004300     END-IF.                                                      EEDR3030
004310 232-COMPARA-UNA-CLASE-E.     EXIT.                                EEDR3030
004320                                                                  EEDR3030
004330 240-BUSCA-O-CREA-CATEGORIA SECTION.                              EEDR3030
004340     MOVE 'N' TO WKS-BANDERA-CATEG-ENCONTRADA                     EEDR3030
004350     PERFORM 242-COMPARA-UNA-CATEGORIA                           EEDR3030
004360        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
004370        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE)     EEDR3030
004380           OR WKS-CATEG-ENCONTRADA                                EEDR3030
004390     IF NOT WKS-CATEG-ENCONTRADA                                  EEDR3030
004400        ADD 1 TO WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE)              EEDR3030
004410        SET IDX-CATEG TO WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE)      EEDR3030
004420        MOVE WKS-CATEGORIA-BUSCADA TO                             EEDR3030
004430              WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG)              EEDR3030
004440     END-IF.                                                      EEDR3030
004450 240-BUSCA-O-CREA-CATEGORIA-E. EXIT.                               EEDR3030
004460                                                                  EEDR3030
004470 242-COMPARA-UNA-CATEGORIA SECTION.                               EEDR3030
004480     IF WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG) =                  EEDR3030
004490           WKS-CATEGORIA-BUSCADA                                  EEDR3030
004500        SET WKS-CATEG-ENCONTRADA TO TRUE                          EEDR3030
004510     END-IF.                                                      EEDR3030
004520 242-COMPARA-UNA-CATEGORIA-E. EXIT.                                EEDR3030
004530                                                                  EEDR3030
004540*---------------------------------------------------------------* EEDR3030
004550*  300 - CARGA DEL ARCHIVO DE NOTAS POR CATEGORIA                * EEDR3030
004560*  LAS FALLAS DE ESTE ARCHIVO SON SILENCIOSAS (SE OMITE SIN      * EEDR3030
004570*  MENSAJE), SEGUN EL BOLETIN DE REQUERIMIENTOS REQ-9402.        * EEDR3030
004580*---------------------------------------------------------------* EEDR3030
004590 300-CARGA-NOTAS SECTION.                                         EEDR3030
004600     IF NOT WKS-FIN-ARCHIVO-NOTAS                                 EEDR3030
004610        READ GRADES                                               EEDR3030
004620           AT END SET WKS-FIN-ARCHIVO-NOTAS TO TRUE                EEDR3030
004630        END-READ                                                  EEDR3030
004640        MOVE 1 TO WKS-NUMERO-DE-RENGLON                           EEDR3030
004650        PERFORM 310-PROCESA-LINEA-NOTA                            EEDR3030
004660           UNTIL WKS-FIN-ARCHIVO-NOTAS                            EEDR3030
004670     END-IF.                                                      EEDR3030
004680 300-CARGA-NOTAS-E.           EXIT.                                EEDR3030
004690                                                                  EEDR3030
004700 310-PROCESA-LINEA-NOTA SECTION.                                  EEDR3030
004710     ADD 1 TO WKS-NUMERO-DE-RENGLON                               EEDR3030
004720     IF WKS-NUMERO-DE-RENGLON > 2                                 EEDR3030
004730        ADD 1 TO WKS-NOTA-LEIDOS                                  EEDR3030
004740        INITIALIZE WKS-NOTA-CSV                                   EEDR3030
004750        UNSTRING REG-NOTA-TEXTO DELIMITED BY ','                   EEDR3030
004760           INTO WKS-NCSV-CLASE, WKS-NCSV-CATEGORIA,               EEDR3030
004770                WKS-NCSV-NOTA-TXT                                 EEDR3030
004780           TALLYING IN WKS-NCSV-CAMPOS                            EEDR3030
004790        END-UNSTRING                                              EEDR3030
004800        IF WKS-NCSV-CAMPOS < 3                                    EEDR3030
004810           ADD 1 TO WKS-NOTA-OMITIDOS                             EEDR3030
004820        ELSE                                                      EEDR3030
004830           MOVE WKS-NCSV-NOTA-TXT TO WKS-CAMPO-A-VALIDAR          EEDR3030
004840           CALL 'EEDR3031' USING WKS-CAMPO-A-VALIDAR,             EEDR3030
004850                 WKS-VALOR-CONVERTIDO, WKS-CODIGO-VALIDACION      EEDR3030
004860           IF NOT WKS-VALIDACION-OK                                EEDR3030
004870              ADD 1 TO WKS-NOTA-OMITIDOS                          EEDR3030
004880           ELSE                                                    EEDR3030
004890              MOVE WKS-NCSV-CLASE TO WKS-CLASE-BUSCADA             EEDR3030
004900              MOVE WKS-NCSV-CATEGORIA TO WKS-CATEGORIA-BUSCADA     EEDR3030
004910              PERFORM 230-BUSCA-O-CREA-CLASE                       EEDR3030
004920              PERFORM 240-BUSCA-O-CREA-CATEGORIA                   EEDR3030
004930              ADD 1 TO WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG)   EEDR3030
004940              SET IDX-NOTA TO                                      EEDR3030
004950                    WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG)      EEDR3030
004960              MOVE WKS-VALOR-CONVERTIDO TO                        EEDR3030
004970                 WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA)    EEDR3030
004980           END-IF                                                  EEDR3030
004990        END-IF                                                     EEDR3030
005000     END-IF                                                        EEDR3030
005010     READ GRADES                                                   EEDR3030
005020        AT END SET WKS-FIN-ARCHIVO-NOTAS TO TRUE                   EEDR3030
005030     END-READ.                                                     EEDR3030
005040 310-PROCESA-LINEA-NOTA-E.    EXIT.                                EEDR3030
005050                                                                  EEDR3030
005060*---------------------------------------------------------------* EEDR3030
005070*  400 - CARGA DE LA ESCALA DE CALIFICACION (13 CORTES)          * EEDR3030
005080*  SE VALIDAN LOS 13 CORTES EN UN AREA TEMPORAL ANTES DE GRABAR  * EEDR3030
005090*  EN LA TABLA MAESTRA, PARA QUE UN SOLO CORTE INVALIDO DESCARTE * EEDR3030
005100*  EL RENGLON COMPLETO SIN DEJAR DATOS A MEDIAS.                 * EEDR3030
005110*---------------------------------------------------------------* EEDR3030
005120 400-CARGA-ESCALA SECTION.                                        EEDR3030
005130     IF NOT WKS-FIN-ARCHIVO-ESCALA                                EEDR3030
005140        READ ESCALA                                               EEDR3030
005150           AT END SET WKS-FIN-ARCHIVO-ESCALA TO TRUE              EEDR3030
005160        END-READ                                                  EEDR3030
005170        MOVE 1 TO WKS-NUMERO-DE-RENGLON                           EEDR3030
005180        PERFORM 410-PROCESA-LINEA-ESCALA                          EEDR3030
005190           UNTIL WKS-FIN-ARCHIVO-ESCALA                           EEDR3030
005200     END-IF.                                                      EEDR3030
005210 400-CARGA-ESCALA-E.          EXIT.                                EEDR3030
005220                                                                  EEDR3030
005230 410-PROCESA-LINEA-ESCALA SECTION.                                EEDR3030
005240     ADD 1 TO WKS-NUMERO-DE-RENGLON                               EEDR3030
005250     IF WKS-NUMERO-DE-RENGLON > 2                                 EEDR3030
005260        ADD 1 TO WKS-ESCALA-LEIDOS                                EEDR3030
005270        INITIALIZE WKS-ESCA-CSV                                   EEDR3030
005280        UNSTRING REG-ESCA-TEXTO DELIMITED BY ','                   EEDR3030
005290           INTO WKS-ECSV-CLASE,                                   EEDR3030
005300              WKS-ECSV-CORTE-TXT(1),  WKS-ECSV-CORTE-TXT(2),      EEDR3030
005310              WKS-ECSV-CORTE-TXT(3),  WKS-ECSV-CORTE-TXT(4),      EEDR3030
005320              WKS-ECSV-CORTE-TXT(5),  WKS-ECSV-CORTE-TXT(6),      EEDR3030
005330              WKS-ECSV-CORTE-TXT(7),  WKS-ECSV-CORTE-TXT(8),      EEDR3030
005340              WKS-ECSV-CORTE-TXT(9),  WKS-ECSV-CORTE-TXT(10),     EEDR3030
005350              WKS-ECSV-CORTE-TXT(11), WKS-ECSV-CORTE-TXT(12),     EEDR3030
005360              WKS-ECSV-CORTE-TXT(13)                              EEDR3030
005370           TALLYING IN WKS-ECSV-CAMPOS                            EEDR3030
005380        END-UNSTRING                                              EEDR3030
005390        IF WKS-ECSV-CAMPOS < 2                                    EEDR3030
005400           ADD 1 TO WKS-ESCALA-OMITIDOS                           EEDR3030
005410        ELSE                                                      EEDR3030
005420           MOVE 'N' TO WKS-BANDERA-ESCALA-INVALIDA                EEDR3030
005430           PERFORM 415-VALIDA-CORTE-ESCALA                        EEDR3030
005440              VARYING IDX-ESCALA FROM 1 BY 1                      EEDR3030
005450              UNTIL IDX-ESCALA > 13 OR WKS-ESCALA-INVALIDA        EEDR3030
005460           IF WKS-ESCALA-INVALIDA                                 EEDR3030
005470              ADD 1 TO WKS-ESCALA-OMITIDOS                        EEDR3030
005480           ELSE                                                    EEDR3030
005490              MOVE WKS-ECSV-CLASE TO WKS-CLASE-BUSCADA             EEDR3030
005500              PERFORM 230-BUSCA-O-CREA-CLASE                      EEDR3030
005510              PERFORM 417-COMMIT-UN-CORTE                         EEDR3030
005520                 VARYING IDX-ESCALA FROM 1 BY 1                   EEDR3030
005530                 UNTIL IDX-ESCALA > 13                            EEDR3030
005540           END-IF                                                  EEDR3030
005550        END-IF                                                     EEDR3030
005560     END-IF                                                        EEDR3030
005570     READ ESCALA                                                   EEDR3030
005580        AT END SET WKS-FIN-ARCHIVO-ESCALA TO TRUE                  EEDR3030
005590     END-READ.                                                     EEDR3030
005600 410-PROCESA-LINEA-ESCALA-E.  EXIT.                                EEDR3030
005610                                                                  EEDR3030
005620 415-VALIDA-CORTE-ESCALA SECTION.                                 EEDR3030
005630     MOVE WKS-ECSV-CORTE-TXT(IDX-ESCALA) TO WKS-TOKEN-MAYUSCULA   EEDR3030
005640     INSPECT WKS-TOKEN-MAYUSCULA CONVERTING                      EEDR3030
005650        'abcdefghijklmnopqrstuvwxyz' TO                          EEDR3030
005660        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              EEDR3030
005670     IF WKS-TOKEN-MAYUSCULA = SPACES OR                          EEDR3030
005680           WKS-TOKEN-MAYUSCULA(1:4) = 'NULL'                      EEDR3030
005690        MOVE 'S' TO WKS-BANDERA-CORTE-AUSENTE(IDX-ESCALA)         EEDR3030
005700        MOVE ZEROS TO WKS-VALOR-CORTE(IDX-ESCALA)                 EEDR3030
005710     ELSE                                                         EEDR3030
005720        MOVE WKS-ECSV-CORTE-TXT(IDX-ESCALA) TO WKS-CAMPO-A-VALIDAR EEDR3030
005730        CALL 'EEDR3031' USING WKS-CAMPO-A-VALIDAR,                EEDR3030
005740              WKS-VALOR-CONVERTIDO, WKS-CODIGO-VALIDACION        EEDR3030
005750        IF NOT WKS-VALIDACION-OK                                  EEDR3030
005760           SET WKS-ESCALA-INVALIDA TO TRUE                        EEDR3030
005770        ELSE                                                       EEDR3030
005780           MOVE 'N' TO WKS-BANDERA-CORTE-AUSENTE(IDX-ESCALA)      EEDR3030
005790           MOVE WKS-VALOR-CONVERTIDO TO                           EEDR3030
005800                 WKS-VALOR-CORTE(IDX-ESCALA)                      EEDR3030
005810        END-IF                                                     EEDR3030
005820     END-IF.                                                       EEDR3030
005830 415-VALIDA-CORTE-ESCALA-E.   EXIT.                                EEDR3030
005840                                                                  EEDR3030
005850 417-COMMIT-UN-CORTE SECTION.                                      EEDR3030
005860     IF WKS-BANDERA-CORTE-AUSENTE(IDX-ESCALA) = 'S'               EEDR3030
005870        MOVE 'N' TO WKS-ESCALA-PRESENTE(IDX-CLASE, IDX-ESCALA)    EEDR3030
005880        MOVE ZEROS TO WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA)     EEDR3030
005890     ELSE                                                          EEDR3030
005900        MOVE 'S' TO WKS-ESCALA-PRESENTE(IDX-CLASE, IDX-ESCALA)    EEDR3030
005910        MOVE WKS-VALOR-CORTE(IDX-ESCALA) TO                       EEDR3030
005920              WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA)             EEDR3030
005930     END-IF.                                                       EEDR3030
005940 417-COMMIT-UN-CORTE-E.       EXIT.                                EEDR3030
005950                                                                  EEDR3030
005960*---------------------------------------------------------------* EEDR3030
005970*  500 - CARGA DE LA BANDERA DE REDONDEO POR CURSO               * EEDR3030
005980*---------------------------------------------------------------* EEDR3030
005990 500-CARGA-REDONDEO SECTION.                                      EEDR3030
006000     IF NOT WKS-FIN-ARCHIVO-REDONDEO                              EEDR3030
006010        READ REDOND                                               EEDR3030
006020           AT END SET WKS-FIN-ARCHIVO-REDONDEO TO TRUE            EEDR3030
006030        END-READ                                                  EEDR3030
006040        MOVE 1 TO WKS-NUMERO-DE-RENGLON                           EEDR3030
006050        PERFORM 510-PROCESA-LINEA-REDONDEO                        EEDR3030
006060           UNTIL WKS-FIN-ARCHIVO-REDONDEO                         EEDR3030
006070     END-IF.                                                      EEDR3030
006080 500-CARGA-REDONDEO-E.        EXIT.                                EEDR3030
006090                                                                  EEDR3030
006100 510-PROCESA-LINEA-REDONDEO SECTION.                              EEDR3030
006110     ADD 1 TO WKS-NUMERO-DE-RENGLON                               EEDR3030
006120     IF WKS-NUMERO-DE-RENGLON > 2                                 EEDR3030
006130        ADD 1 TO WKS-REDONDEO-LEIDOS                              EEDR3030
006140        INITIALIZE WKS-REDO-CSV                                   EEDR3030
006150        UNSTRING REG-REDO-TEXTO DELIMITED BY ','                   EEDR3030
006160           INTO WKS-RCSV-CLASE, WKS-RCSV-FLAG-TXT                 EEDR3030
006170           TALLYING IN WKS-RCSV-CAMPOS                            EEDR3030
006180        END-UNSTRING                                              EEDR3030
006190        IF WKS-RCSV-CAMPOS < 2                                    EEDR3030
006200           ADD 1 TO WKS-REDONDEO-ERRORES                          EEDR3030
006210           DISPLAY 'EEDR3030 - REDONDEO.CSV RENGLON '             EEDR3030
006220                 WKS-NUMERO-DE-RENGLON ' TIENE MENOS DE 2 '       EEDR3030
006230                 'CAMPOS, SE OMITE.'                               EEDR3030
006240        ELSE                                                       EEDR3030
006250           MOVE WKS-RCSV-CLASE TO WKS-CLASE-BUSCADA                EEDR3030
006260           PERFORM 230-BUSCA-O-CREA-CLASE                         EEDR3030
006270           MOVE WKS-RCSV-FLAG-TXT TO WKS-FLAG-MAYUSCULA           EEDR3030
006280           INSPECT WKS-FLAG-MAYUSCULA CONVERTING                  EEDR3030
006290              'abcdefghijklmnopqrstuvwxyz' TO                     EEDR3030
006300              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        EEDR3030
006310           IF WKS-FLAG-MAYUSCULA = 'TRUE '                       EEDR3030
006320              MOVE 'S' TO WKS-CLASE-BANDERA-REDONDEO(IDX-CLASE)   EEDR3030
006330           ELSE                                                    EEDR3030
006340              MOVE 'N' TO WKS-CLASE-BANDERA-REDONDEO(IDX-CLASE)   EEDR3030
006350           END-IF                                                  EEDR3030
006360        END-IF                                                     EEDR3030
006370     END-IF                                                        EEDR3030
006380     READ REDOND                                                   EEDR3030
006390        AT END SET WKS-FIN-ARCHIVO-REDONDEO TO TRUE                EEDR3030
006400     END-READ.                                                     EEDR3030
006410 510-PROCESA-LINEA-REDONDEO-E. EXIT.                               EEDR3030
006420                                                                  EEDR3030
006430*---------------------------------------------------------------* EEDR3030
006440*  600 - CARGA DE LA CANTIDAD DE NOTAS BAJAS A DESCARTAR         * EEDR3030
006450*---------------------------------------------------------------* EEDR3030
006460 600-CARGA-DESCARTE SECTION.                                       EEDR3030
006470     IF NOT WKS-FIN-ARCHIVO-DESCARTE                              EEDR3030
006480        READ DESCAR                                               EEDR3030
006490           AT END SET WKS-FIN-ARCHIVO-DESCARTE TO TRUE            EEDR3030
006500        END-READ                                                  EEDR3030
006510        MOVE 1 TO WKS-NUMERO-DE-RENGLON                           EEDR3030
006520        PERFORM 610-PROCESA-LINEA-DESCARTE                        EEDR3030
006530           UNTIL WKS-FIN-ARCHIVO-DESCARTE                         EEDR3030
006540     END-IF.                                                      EEDR3030
006550 600-CARGA-DESCARTE-E.        EXIT.                                EEDR3030
006560                                                                  EEDR3030
006570 610-PROCESA-LINEA-DESCARTE SECTION.                              EEDR3030
006580     ADD 1 TO WKS-NUMERO-DE-RENGLON                               EEDR3030
006590     IF WKS-NUMERO-DE-RENGLON > 2                                 EEDR3030
006600        ADD 1 TO WKS-DESCARTE-LEIDOS                              EEDR3030
006610        INITIALIZE WKS-DESC-CSV                                   EEDR3030
006620        UNSTRING REG-DESC-TEXTO DELIMITED BY ','                   EEDR3030
006630           INTO WKS-DCSV-CLASE, WKS-DCSV-CATEGORIA,               EEDR3030
006640                WKS-DCSV-CONTEO-TXT                               EEDR3030
006650           TALLYING IN WKS-DCSV-CAMPOS                            EEDR3030
006660        END-UNSTRING                                              EEDR3030
006670        IF WKS-DCSV-CAMPOS < 3                                    EEDR3030
006680           ADD 1 TO WKS-DESCARTE-ERRORES                          EEDR3030
006690           DISPLAY 'EEDR3030 - DESCARTE.CSV RENGLON '             EEDR3030
006700                 WKS-NUMERO-DE-RENGLON ' TIENE MENOS DE 3 '       EEDR3030
006710                 'CAMPOS, SE OMITE.'                               EEDR3030
006720        ELSE                                                       EEDR3030
006730           MOVE WKS-DCSV-CONTEO-TXT TO WKS-CAMPO-A-VALIDAR        EEDR3030
006740           CALL 'EEDR3031' USING WKS-CAMPO-A-VALIDAR,             EEDR3030
006750                 WKS-VALOR-CONVERTIDO, WKS-CODIGO-VALIDACION      EEDR3030
006760           IF NOT WKS-VALIDACION-OK                                EEDR3030
006770              ADD 1 TO WKS-DESCARTE-ERRORES                       EEDR3030
006780              DISPLAY 'EEDR3030 - DESCARTE.CSV RENGLON '          EEDR3030
006790                    WKS-NUMERO-DE-RENGLON ' TIENE UNA CANTIDAD '  EEDR3030
006800                    'NO NUMERICA, SE OMITE.'                      EEDR3030
006810           ELSE                                                    EEDR3030
006820              MOVE WKS-DCSV-CLASE TO WKS-CLASE-BUSCADA             EEDR3030
006830              MOVE WKS-DCSV-CATEGORIA TO WKS-CATEGORIA-BUSCADA     EEDR3030
006840              PERFORM 230-BUSCA-O-CREA-CLASE                       EEDR3030
006850              PERFORM 240-BUSCA-O-CREA-CATEGORIA                   EEDR3030
006860              MOVE WKS-VALOR-CONVERTIDO TO                        EEDR3030
006870                 WKS-CATEG-DESCARTE(IDX-CLASE, IDX-CATEG)          EEDR3030
006880           END-IF                                                  EEDR3030
006890        END-IF                                                     EEDR3030
006900     END-IF                                                        EEDR3030
006910     READ DESCAR                                                   EEDR3030
006920        AT END SET WKS-FIN-ARCHIVO-DESCARTE TO TRUE                EEDR3030
006930     END-READ.                                                     EEDR3030
006940 610-PROCESA-LINEA-DESCARTE-E. EXIT.                               EEDR3030
006950                                                                  EEDR3030
006960*---------------------------------------------------------------* EEDR3030
006970*  710 - PROMEDIO DE UNA CATEGORIA, DESCARTANDO LAS D NOTAS      * EEDR3030
006980*  MAS BAJAS. REQUIERE QUE IDX-CLASE E IDX-CATEG YA ESTEN        * EEDR3030
006990*  POSICIONADOS POR EL LLAMADOR (800-GENERA-REPORTE).            * EEDR3030
007000*---------------------------------------------------------------* EEDR3030
007010 710-CALCULA-PROMEDIO-CATEGORIA SECTION.                          EEDR3030
007020*    03/09/2003 RCS REQ-0312 EL ORDENAMIENTO ASCENDENTE YA NO     EEDR3030
007030*    SE OMITE CUANDO EL DESCARTE CONSUME TODAS LAS NOTAS.         EEDR3030
007040     COMPUTE WKS-CANTIDAD-A-PROMEDIAR =                           EEDR3030
007050           WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) -            EEDR3030
007060           WKS-CATEG-DESCARTE-ENTERO(IDX-CLASE, IDX-CATEG)        EEDR3030
007070     IF WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) = 0             EEDR3030
007080        MOVE ZEROS TO WKS-PROMEDIO-CATEGORIA                      EEDR3030
007090     ELSE                                                          EEDR3030
007095        PERFORM 715-ORDENA-NOTAS-ASCENDENTE                       EEDR3030
007100        IF WKS-CANTIDAD-A-PROMEDIAR NOT > 0                       EEDR3030
007105           MOVE ZEROS TO WKS-PROMEDIO-CATEGORIA                   EEDR3030
007110        ELSE                                                       EEDR3030
007120           MOVE ZEROS TO WKS-SUMA-NOTAS                           EEDR3030
007130           PERFORM 712-SUMA-UNA-NOTA                              EEDR3030
007140              VARYING IDX-NOTA FROM                               EEDR3030
007150                 WKS-CATEG-DESCARTE-ENTERO(IDX-CLASE, IDX-CATEG) + 1 EEDR3030
007160                 BY 1                                             EEDR3030
007170              UNTIL IDX-NOTA > WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) EEDR3030
007180           COMPUTE WKS-PROMEDIO-CATEGORIA ROUNDED =               EEDR3030
007190              WKS-SUMA-NOTAS / WKS-CANTIDAD-A-PROMEDIAR           EEDR3030
007195        END-IF                                                     EEDR3030
007200     END-IF.                                                       EEDR3030
007210 710-CALCULA-PROMEDIO-CATEGORIA-E. EXIT.                           EEDR3030
007220                                                                  EEDR3030
007230 712-SUMA-UNA-NOTA SECTION.                                        EEDR3030
007240     ADD WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA) TO        EEDR3030
007250           WKS-SUMA-NOTAS.                                         EEDR3030
007260 712-SUMA-UNA-NOTA-E.          EXIT.                                EEDR3030
007270                                                                  EEDR3030
007280*---------------------------------------------------------------* EEDR3030
007290*  715 - ORDENAMIENTO ASCENDENTE DE LAS NOTAS DE LA CATEGORIA    * EEDR3030
007300*  (METODO DE LA BURBUJA. NINGUN PROGRAMA DE LA SERIE EDU        * EEDR3030
007310*  ORDENA TABLAS EN MEMORIA, ASI QUE SE ARMA AQUI CON EL MISMO   * EEDR3030
007315*  PERFORM VARYING DE INDICE QUE USAN LAS DEMAS RUTINAS.)        * EEDR3030
007320*---------------------------------------------------------------* EEDR3030
007330 715-ORDENA-NOTAS-ASCENDENTE SECTION.                             EEDR3030
007340     PERFORM 716-PASADA-ORDENAMIENTO                              EEDR3030
007350        VARYING WKS-SUBINDICE-TEMP FROM 1 BY 1                    EEDR3030
007360        UNTIL WKS-SUBINDICE-TEMP >                                EEDR3030
007370           WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) - 1.         EEDR3030
007380 715-ORDENA-NOTAS-ASCENDENTE-E. EXIT.                              EEDR3030
007390                                                                  EEDR3030
007400 716-PASADA-ORDENAMIENTO SECTION.                                 EEDR3030
007410     PERFORM 717-COMPARA-INTERCAMBIA                              EEDR3030
007420        VARYING WKS-SUBINDICE-TEMP2 FROM 1 BY 1                   EEDR3030
007430        UNTIL WKS-SUBINDICE-TEMP2 >                               EEDR3030
007440           WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) -            EEDR3030
007450           WKS-SUBINDICE-TEMP.                                     EEDR3030
007460 716-PASADA-ORDENAMIENTO-E.   EXIT.                                EEDR3030
007470                                                                  EEDR3030
007480 717-COMPARA-INTERCAMBIA SECTION.                                 EEDR3030
007490     SET IDX-NOTA TO WKS-SUBINDICE-TEMP2                          EEDR3030
007500     IF WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA) >          EEDR3030
007510           WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA + 1)     EEDR3030
007520        MOVE WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA) TO    EEDR3030
007530              WKS-NOTA-TEMPORAL                                   EEDR3030
007540        MOVE WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA + 1)   EEDR3030
007550              TO WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA)   EEDR3030
007560        MOVE WKS-NOTA-TEMPORAL TO                                 EEDR3030
007570              WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA + 1)  EEDR3030
007580     END-IF.                                                       EEDR3030
007590 717-COMPARA-INTERCAMBIA-E.   EXIT.                                EEDR3030
007600                                                                  EEDR3030
007610*---------------------------------------------------------------* EEDR3030
007620*  720 - NOTA FINAL DEL CURSO: SUMA PONDERADA DE LOS PROMEDIOS   * EEDR3030
007630*  DE CATEGORIA POR SU PORCENTAJE, REDONDEO OPCIONAL A UMBRAL Y  * EEDR3030
007640*  BUSQUEDA DE LA LETRA CORRESPONDIENTE EN LA ESCALA.            * EEDR3030
007650*---------------------------------------------------------------* EEDR3030
007660 720-CALCULA-NOTA-FINAL SECTION.                                  EEDR3030
007670     MOVE ZEROS TO WKS-NOTA-FINAL                                 EEDR3030
007680     MOVE 'N' TO WKS-BANDERA-REDONDEO-APLIC                       EEDR3030
007690     PERFORM 722-SUMA-UNA-CATEGORIA                               EEDR3030
007700        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
007710        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE)     EEDR3030
007720     IF WKS-CLASE-REDONDEA(IDX-CLASE)                             EEDR3030
007730        PERFORM 725-APLICA-REDONDEO-UMBRAL                        EEDR3030
007740           VARYING IDX-ESCALA FROM 1 BY 1                         EEDR3030
007750           UNTIL IDX-ESCALA > 13 OR WKS-REDONDEO-APLICADO        EEDR3030
007760     END-IF                                                        EEDR3030
007770     MOVE 'N' TO WKS-BANDERA-LETRA-ENCONTRADA                     EEDR3030
007780     MOVE 'No Scale' TO WKS-LETRA-NOTA                            EEDR3030
007790     PERFORM 730-BUSCA-LETRA-NOTA                                 EEDR3030
007800        VARYING IDX-ESCALA FROM 1 BY 1                            EEDR3030
007810        UNTIL IDX-ESCALA > 13 OR WKS-LETRA-ENCONTRADA.            EEDR3030
007820 720-CALCULA-NOTA-FINAL-E.    EXIT.                                EEDR3030
007830                                                                  EEDR3030
007840 722-SUMA-UNA-CATEGORIA SECTION.                                  EEDR3030
007850     COMPUTE WKS-NOTA-FINAL ROUNDED = WKS-NOTA-FINAL +           EEDR3030
007860        (WKS-PROM-CATEGORIA-TEMP(IDX-CATEG) *                    EEDR3030
007870         WKS-CATEG-PORCENTAJE(IDX-CLASE, IDX-CATEG) / 100).       EEDR3030
007880 722-SUMA-UNA-CATEGORIA-E.    EXIT.                                EEDR3030
007890                                                                  EEDR3030
007900 725-APLICA-REDONDEO-UMBRAL SECTION.                              EEDR3030
007910     IF WKS-TIENE-CORTE(IDX-CLASE, IDX-ESCALA)                    EEDR3030
007920        IF WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA) >              EEDR3030
007930              WKS-NOTA-FINAL                                      EEDR3030
007940           COMPUTE WKS-DIFERENCIA-CORTE =                         EEDR3030
007950              WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA) -           EEDR3030
007960              WKS-NOTA-FINAL                                      EEDR3030
007970           IF WKS-DIFERENCIA-CORTE NOT > 0.05                    EEDR3030
007980              MOVE WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA) TO    EEDR3030
007990                    WKS-NOTA-FINAL                                EEDR3030
008000              SET WKS-REDONDEO-APLICADO TO TRUE                  EEDR3030
008010           END-IF                                                 EEDR3030
008020        END-IF                                                     EEDR3030
008030     END-IF.                                                       EEDR3030
008040 725-APLICA-REDONDEO-UMBRAL-E. EXIT.                              EEDR3030
008050                                                                  EEDR3030
008060 730-BUSCA-LETRA-NOTA SECTION.                                    EEDR3030
008070     IF WKS-TIENE-CORTE(IDX-CLASE, IDX-ESCALA)                    EEDR3030
008080        IF WKS-NOTA-FINAL >= WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA) EEDR3030
008090           MOVE WKS-ETIQUETA-LETRA(IDX-ESCALA) TO WKS-LETRA-NOTA  EEDR3030
008100           SET WKS-LETRA-ENCONTRADA TO TRUE                       EEDR3030
008110        END-IF                                                     EEDR3030
008120     END-IF.                                                       EEDR3030
008130 730-BUSCA-LETRA-NOTA-E.      EXIT.                                EEDR3030
008140                                                                  EEDR3030
008150*---------------------------------------------------------------* EEDR3030
008160*  800 - EMISION DEL REPORTE DE BOLETIN, UN BLOQUE POR CURSO,    * EEDR3030
008170*  EN EL ORDEN DE PRIMERA APARICION DE LA TABLA MAESTRA.         * EEDR3030
008180*---------------------------------------------------------------* EEDR3030
008190 800-GENERA-REPORTE SECTION.                                      EEDR3030
008200     PERFORM 805-PROCESA-UNA-CLASE                                EEDR3030
008210        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
008220        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
008230 800-GENERA-REPORTE-E.        EXIT.                                EEDR3030
008240                                                                  EEDR3030
008250 805-PROCESA-UNA-CLASE SECTION.                                   EEDR3030
008260     PERFORM 810-ESCRIBE-ENCABEZADO-CLASE                        EEDR3030
008270     PERFORM 822-PROCESA-UNA-CATEGORIA                           EEDR3030
008280        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
008290        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE)     EEDR3030
008300     PERFORM 720-CALCULA-NOTA-FINAL                               EEDR3030
008310     PERFORM 830-ESCRIBE-LINEA-FINAL                              EEDR3030
008320     ADD 1 TO WKS-CLASES-PROCESADAS.                              EEDR3030
008330 805-PROCESA-UNA-CLASE-E.     EXIT.                                EEDR3030
008340                                                                  EEDR3030
008350 810-ESCRIBE-ENCABEZADO-CLASE SECTION.                            EEDR3030
008360     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
008370     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
008380     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
008390     MOVE WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA) TO       EEDR3030
008400           WKS-LINEA-REPORTE-TEXTO                                EEDR3030
008410     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
008420     WRITE REG-LINEA-REPORTE-SALIDA                                EEDR3030
008430     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
008440     MOVE '---------------' TO WKS-SEP-GUIONES                    EEDR3030
008450     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
008460     WRITE REG-LINEA-REPORTE-SALIDA.                               EEDR3030
008470 810-ESCRIBE-ENCABEZADO-CLASE-E. EXIT.                            EEDR3030
008480                                                                  EEDR3030
008490 822-PROCESA-UNA-CATEGORIA SECTION.                               EEDR3030
008500     PERFORM 710-CALCULA-PROMEDIO-CATEGORIA                      EEDR3030
008510     MOVE WKS-PROMEDIO-CATEGORIA TO                               EEDR3030
008520           WKS-PROM-CATEGORIA-TEMP(IDX-CATEG)                     EEDR3030
008530     PERFORM 820-ESCRIBE-LINEA-CATEGORIA.                         EEDR3030
008540 822-PROCESA-UNA-CATEGORIA-E. EXIT.                                EEDR3030
008550                                                                  EEDR3030
008560 820-ESCRIBE-LINEA-CATEGORIA SECTION.                             EEDR3030
008570     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
008580     MOVE WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG) TO               EEDR3030
008590           WKS-TEXTO-A-RECORTAR                                   EEDR3030
008600     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
008610     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
008620     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
008630              DELIMITED BY SIZE                                   EEDR3030
008640            ': ' DELIMITED BY SIZE                                EEDR3030
008650        INTO WKS-LINEA-REPORTE-TEXTO                              EEDR3030
008660        WITH POINTER WKS-PUNTERO                                  EEDR3030
008670     END-STRING                                                   EEDR3030
008680     MOVE WKS-PROMEDIO-CATEGORIA TO WKS-VALOR-A-FORMATEAR         EEDR3030
008690     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
008700     STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE               EEDR3030
008710            ' | Grades: ' DELIMITED BY SIZE                       EEDR3030
008720        INTO WKS-LINEA-REPORTE-TEXTO                              EEDR3030
008730        WITH POINTER WKS-PUNTERO                                  EEDR3030
008740     END-STRING                                                   EEDR3030
008750     PERFORM 825-AGREGA-UNA-NOTA-TEXTO                           EEDR3030
008760        VARYING IDX-NOTA FROM 1 BY 1                              EEDR3030
008770        UNTIL IDX-NOTA > WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG) EEDR3030
008780     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
008790     WRITE REG-LINEA-REPORTE-SALIDA.                               EEDR3030
008800 820-ESCRIBE-LINEA-CATEGORIA-E. EXIT.                             EEDR3030
008810                                                                  EEDR3030
008820 825-AGREGA-UNA-NOTA-TEXTO SECTION.                               EEDR3030
008830     IF IDX-NOTA > 1                                              EEDR3030
008840        STRING ', ' DELIMITED BY SIZE                             EEDR3030
008850           INTO WKS-LINEA-REPORTE-TEXTO                           EEDR3030
008860           WITH POINTER WKS-PUNTERO                               EEDR3030
008870        END-STRING                                                EEDR3030
008880     END-IF                                                        EEDR3030
008890     MOVE WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA) TO       EEDR3030
008900           WKS-VALOR-A-FORMATEAR                                  EEDR3030
008910     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
008920     STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE                EEDR3030
008930        INTO WKS-LINEA-REPORTE-TEXTO                              EEDR3030
008940        WITH POINTER WKS-PUNTERO                                  EEDR3030
008950     END-STRING.                                                  EEDR3030
008960 825-AGREGA-UNA-NOTA-TEXTO-E. EXIT.                                EEDR3030
008970                                                                  EEDR3030
008980 830-ESCRIBE-LINEA-FINAL SECTION.                                 EEDR3030
008990     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
009000     MOVE WKS-NOTA-FINAL TO WKS-VALOR-A-FORMATEAR                 EEDR3030
009010     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
009020     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
009030     STRING 'Final Grade: ' DELIMITED BY SIZE                     EEDR3030
009040            WKS-NUMERO-FORMATEADO DELIMITED BY SPACE               EEDR3030
009050            '   ' DELIMITED BY SIZE                               EEDR3030
009060            WKS-LETRA-NOTA DELIMITED BY SIZE                      EEDR3030
009070        INTO WKS-LINEA-REPORTE-TEXTO                              EEDR3030
009080        WITH POINTER WKS-PUNTERO                                  EEDR3030
009090     END-STRING                                                   EEDR3030
009100     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
009110     WRITE REG-LINEA-REPORTE-SALIDA                                EEDR3030
009120     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
009130     MOVE '---------------' TO WKS-SEP-GUIONES                    EEDR3030
009140     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
009150     WRITE REG-LINEA-REPORTE-SALIDA                                EEDR3030
009160     MOVE SPACES TO WKS-LINEA-REPORTE-BASE                        EEDR3030
009170     MOVE WKS-LINEA-REPORTE-BASE TO REG-LINEA-REPORTE-SALIDA        EEDR3030
009180     WRITE REG-LINEA-REPORTE-SALIDA.                               EEDR3030
009190 830-ESCRIBE-LINEA-FINAL-E.   EXIT.                                EEDR3030
009200                                                                  EEDR3030
009210*---------------------------------------------------------------* EEDR3030
009220*  860/865 - AYUDANTES DE FORMATO. NO SE USAN FUNCIONES           EEDR3030
009230*  INTRINSECAS; EL RECORTE DE BLANCOS SE HACE CON INSPECT Y       EEDR3030
009240*  REFERENCIA A SUBCADENA, TAL COMO EN LAS DEMAS RUTINAS DE LA    EEDR3030
009250*  APLICACION EDUCACION.                                          EEDR3030
009260*---------------------------------------------------------------* EEDR3030
009270 860-FORMATEA-NUMERO SECTION.                                     EEDR3030
009280     MOVE WKS-VALOR-A-FORMATEAR TO WKS-VALOR-IMPRESO              EEDR3030
009290     MOVE ZEROS TO WKS-ESPACIOS-PREVIOS                           EEDR3030
009300     INSPECT WKS-VALOR-IMPRESO TALLYING WKS-ESPACIOS-PREVIOS      EEDR3030
009310        FOR LEADING SPACE                                         EEDR3030
009320     COMPUTE WKS-POSICION-INICIO = WKS-ESPACIOS-PREVIOS + 1       EEDR3030
009330     MOVE SPACES TO WKS-NUMERO-FORMATEADO                         EEDR3030
009340     MOVE WKS-VALOR-IMPRESO(WKS-POSICION-INICIO:) TO              EEDR3030
009350           WKS-NUMERO-FORMATEADO.                                 EEDR3030
009360 860-FORMATEA-NUMERO-E.       EXIT.                                EEDR3030
009370                                                                  EEDR3030
009380 865-RECORTA-TEXTO SECTION.                                       EEDR3030
009390     MOVE 20 TO WKS-LONGITUD-RECORTADA                            EEDR3030
009400     PERFORM 866-BUSCA-FIN-TEXTO                                  EEDR3030
009410        UNTIL WKS-LONGITUD-RECORTADA = 1 OR                       EEDR3030
009420           WKS-TEXTO-A-RECORTAR(WKS-LONGITUD-RECORTADA:1)        EEDR3030
009430              NOT = SPACE.                                        EEDR3030
009440 865-RECORTA-TEXTO-E.         EXIT.                                EEDR3030
009450                                                                  EEDR3030
009460 866-BUSCA-FIN-TEXTO SECTION.                                     EEDR3030
009470     SUBTRACT 1 FROM WKS-LONGITUD-RECORTADA.                      EEDR3030
009480 866-BUSCA-FIN-TEXTO-E.       EXIT.                                EEDR3030
009490                                                                  EEDR3030
009500*---------------------------------------------------------------* EEDR3030
009510*  900 - REGRABACION CANONICA DE LOS CINCO ARCHIVOS DE TRABAJO,  * EEDR3030
009520*  CON SUS ENCABEZADOS FIJOS, A PARTIR DE LA TABLA EN MEMORIA.    EEDR3030
009530*  LOS ARCHIVOS SE CIERRAN Y SE VUELVEN A ABRIR DE SALIDA.        * EEDR3030
009540*---------------------------------------------------------------* EEDR3030
009550 900-GRABA-DATOS SECTION.                                         EEDR3030
009560     PERFORM 905-REABRE-ARCHIVOS-SALIDA                           EEDR3030
009570     IF WKS-GRABADO-OK                                            EEDR3030
009580        PERFORM 910-GRABA-NOTAS                                   EEDR3030
009590        PERFORM 920-GRABA-PORCENTAJES                             EEDR3030
009600        PERFORM 930-GRABA-ESCALA                                  EEDR3030
009610        PERFORM 940-GRABA-REDONDEO                                EEDR3030
009620        PERFORM 950-GRABA-DESCARTE                                EEDR3030
009630     END-IF.                                                       EEDR3030
009640 900-GRABA-DATOS-E.           EXIT.                                EEDR3030
009650                                                                  EEDR3030
009660 905-REABRE-ARCHIVOS-SALIDA SECTION.                              EEDR3030
009670     CLOSE PORCEN                                                  EEDR3030
009680     CLOSE GRADES                                                  EEDR3030
009690     CLOSE ESCALA                                                  EEDR3030
009700     CLOSE REDOND                                                  EEDR3030
009710     CLOSE DESCAR                                                  EEDR3030
009720     OPEN OUTPUT PORCEN                                            EEDR3030
009730     OPEN OUTPUT GRADES                                            EEDR3030
009740     OPEN OUTPUT ESCALA                                            EEDR3030
009750     OPEN OUTPUT REDOND                                            EEDR3030
009760     OPEN OUTPUT DESCAR                                            EEDR3030
009770     MOVE 'S' TO WKS-BANDERA-GRABADO-OK                           EEDR3030
009780     IF FS-PORCEN NOT = '00' OR FS-GRADES NOT = '00' OR           EEDR3030
009790           FS-ESCALA NOT = '00' OR FS-REDOND NOT = '00' OR        EEDR3030
009800           FS-DESCAR NOT = '00'                                    EEDR3030
009810        MOVE 'N' TO WKS-BANDERA-GRABADO-OK                        EEDR3030
009820        DISPLAY 'EEDR3030 - NO SE PUDIERON REABRIR LOS ARCHIVOS ' EEDR3030
009830        DISPLAY 'EEDR3030 - DE TRABAJO PARA GRABAR EN FORMA '     EEDR3030
009840        DISPLAY 'EEDR3030 - CANONICA. NO SE ACTUALIZAN LOS '      EEDR3030
009850        DISPLAY 'EEDR3030 - ARCHIVOS DE TRABAJO.'                 EEDR3030
009860     END-IF.                                                       EEDR3030
009870 905-REABRE-ARCHIVOS-SALIDA-E. EXIT.                              EEDR3030
009880                                                                  EEDR3030
009890 910-GRABA-NOTAS SECTION.                                          EEDR3030
009900     MOVE 'Class,Category,Grade' TO REG-NOTA-TEXTO                 EEDR3030
009910     WRITE REG-LINEA-NOTA                                           EEDR3030
009920     PERFORM 912-GRABA-NOTAS-DE-CLASE                             EEDR3030
009930        VARYING IDX-CLASE FROM 1 BY 1                              EEDR3030
009940        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
009950 910-GRABA-NOTAS-E.           EXIT.                                EEDR3030
009960                                                                  EEDR3030
009970 912-GRABA-NOTAS-DE-CLASE SECTION.                                EEDR3030
009980     PERFORM 914-GRABA-NOTAS-DE-CATEGORIA                        EEDR3030
009990        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
010000        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE).     EEDR3030
010010 912-GRABA-NOTAS-DE-CLASE-E.  EXIT.                                EEDR3030
010020                                                                  EEDR3030
010030 914-GRABA-NOTAS-DE-CATEGORIA SECTION.                            EEDR3030
010040     PERFORM 916-GRABA-UN-RENGLON-NOTA                           EEDR3030
010050        VARYING IDX-NOTA FROM 1 BY 1                              EEDR3030
010060        UNTIL IDX-NOTA > WKS-CATEG-NUM-NOTAS(IDX-CLASE, IDX-CATEG). EEDR3030
010070 914-GRABA-NOTAS-DE-CATEGORIA-E. EXIT.                            EEDR3030
010080                                                                  EEDR3030
010090 916-GRABA-UN-RENGLON-NOTA SECTION.                               EEDR3030
010100     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
010110     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
010120     MOVE SPACES TO REG-NOTA-TEXTO                                 EEDR3030
010130     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
010140     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
010150              DELIMITED BY SIZE                                   EEDR3030
010160            ',' DELIMITED BY SIZE                                 EEDR3030
010170        INTO REG-NOTA-TEXTO                                        EEDR3030
010180        WITH POINTER WKS-PUNTERO                                  EEDR3030
010190     END-STRING                                                   EEDR3030
010200     MOVE WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG) TO               EEDR3030
010210           WKS-TEXTO-A-RECORTAR                                   EEDR3030
010220     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
010230     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
010240              DELIMITED BY SIZE                                   EEDR3030
010250            ',' DELIMITED BY SIZE                                 EEDR3030
010260        INTO REG-NOTA-TEXTO                                        EEDR3030
010270        WITH POINTER WKS-PUNTERO                                  EEDR3030
010280     END-STRING                                                   EEDR3030
010290     MOVE WKS-CATEG-NOTA(IDX-CLASE, IDX-CATEG, IDX-NOTA) TO       EEDR3030
010300           WKS-VALOR-A-FORMATEAR                                  EEDR3030
010310     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
010320     STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE               EEDR3030
010330        INTO REG-NOTA-TEXTO                                        EEDR3030
010340        WITH POINTER WKS-PUNTERO                                  EEDR3030
010350     END-STRING                                                   EEDR3030
010360     WRITE REG-LINEA-NOTA.                                          EEDR3030
010370 916-GRABA-UN-RENGLON-NOTA-E. EXIT.                                EEDR3030
010380                                                                  EEDR3030
010390 920-GRABA-PORCENTAJES SECTION.                                    EEDR3030
010400     MOVE 'Class,Category,Percent' TO REG-PORC-TEXTO               EEDR3030
010410     WRITE REG-LINEA-PORCENTAJE                                     EEDR3030
010420     PERFORM 922-GRABA-PORCENTAJES-CLASE                         EEDR3030
010430        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
010440        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
010450 920-GRABA-PORCENTAJES-E.     EXIT.                                EEDR3030
010460                                                                  EEDR3030
010470 922-GRABA-PORCENTAJES-CLASE SECTION.                             EEDR3030
010480     PERFORM 924-GRABA-UN-RENGLON-PORCENTAJE                     EEDR3030
010490        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
010500        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE).     EEDR3030
010510 922-GRABA-PORCENTAJES-CLASE-E. EXIT.                             EEDR3030
010520                                                                  EEDR3030
010530 924-GRABA-UN-RENGLON-PORCENTAJE SECTION.                         EEDR3030
010540     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
010550     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
010560     MOVE SPACES TO REG-PORC-TEXTO                                 EEDR3030
010570     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
010580     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
010590              DELIMITED BY SIZE                                   EEDR3030
010600            ',' DELIMITED BY SIZE                                 EEDR3030
010610        INTO REG-PORC-TEXTO                                        EEDR3030
010620        WITH POINTER WKS-PUNTERO                                  EEDR3030
010630     END-STRING                                                   EEDR3030
010640     MOVE WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG) TO               EEDR3030
010650           WKS-TEXTO-A-RECORTAR                                   EEDR3030
010660     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
010670     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
010680              DELIMITED BY SIZE                                   EEDR3030
010690            ',' DELIMITED BY SIZE                                 EEDR3030
010700        INTO REG-PORC-TEXTO                                        EEDR3030
010710        WITH POINTER WKS-PUNTERO                                  EEDR3030
010720     END-STRING                                                   EEDR3030
010730     MOVE WKS-CATEG-PORCENTAJE(IDX-CLASE, IDX-CATEG) TO           EEDR3030
010740           WKS-VALOR-A-FORMATEAR                                  EEDR3030
010750     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
010760     STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE               EEDR3030
010770        INTO REG-PORC-TEXTO                                        EEDR3030
010780        WITH POINTER WKS-PUNTERO                                  EEDR3030
010790     END-STRING                                                   EEDR3030
010800     WRITE REG-LINEA-PORCENTAJE.                                    EEDR3030
010810 924-GRABA-UN-RENGLON-PORCENTAJE-E. EXIT.                          EEDR3030
010820                                                                  EEDR3030
010830 930-GRABA-ESCALA SECTION.                                        EEDR3030
010840     MOVE 'Class,A+,A,A-,B+,B,B-,C+,C,C-,D+,D,D-,F' TO           EEDR3030
010850           REG-ESCA-TEXTO                                          EEDR3030
010860     WRITE REG-LINEA-ESCALA                                        EEDR3030
010870     PERFORM 932-GRABA-UN-RENGLON-ESCALA                         EEDR3030
010880        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
010890        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
010900 930-GRABA-ESCALA-E.          EXIT.                                EEDR3030
010910                                                                  EEDR3030
010920 932-GRABA-UN-RENGLON-ESCALA SECTION.                             EEDR3030
010930     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
010940     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
010950     MOVE SPACES TO REG-ESCA-TEXTO                                 EEDR3030
010960     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
010970     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
010980              DELIMITED BY SIZE                                   EEDR3030
010990        INTO REG-ESCA-TEXTO                                        EEDR3030
011000        WITH POINTER WKS-PUNTERO                                  EEDR3030
011010     END-STRING                                                   EEDR3030
011020     PERFORM 934-AGREGA-UN-CORTE                                  EEDR3030
011030        VARYING IDX-ESCALA FROM 1 BY 1                            EEDR3030
011040        UNTIL IDX-ESCALA > 13                                     EEDR3030
011050     WRITE REG-LINEA-ESCALA.                                        EEDR3030
011060 932-GRABA-UN-RENGLON-ESCALA-E. EXIT.                             EEDR3030
011070                                                                  EEDR3030
011080 934-AGREGA-UN-CORTE SECTION.                                     EEDR3030
011090     STRING ',' DELIMITED BY SIZE                                 EEDR3030
011100        INTO REG-ESCA-TEXTO                                        EEDR3030
011110        WITH POINTER WKS-PUNTERO                                  EEDR3030
011120     END-STRING                                                   EEDR3030
011130     IF WKS-TIENE-CORTE(IDX-CLASE, IDX-ESCALA)                    EEDR3030
011140        MOVE WKS-ESCALA-CORTE(IDX-CLASE, IDX-ESCALA) TO           EEDR3030
011150              WKS-VALOR-A-FORMATEAR                               EEDR3030
011160        PERFORM 860-FORMATEA-NUMERO                               EEDR3030
011170        STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE            EEDR3030
011180           INTO REG-ESCA-TEXTO                                     EEDR3030
011190           WITH POINTER WKS-PUNTERO                               EEDR3030
011200        END-STRING                                                EEDR3030
011210     END-IF.                                                       EEDR3030
011220 934-AGREGA-UN-CORTE-E.       EXIT.                                EEDR3030
011230                                                                  EEDR3030
011240 940-GRABA-REDONDEO SECTION.                                      EEDR3030
011250     MOVE 'Class,Round' TO REG-REDO-TEXTO                          EEDR3030
011260     WRITE REG-LINEA-REDONDEO                                      EEDR3030
011270     PERFORM 942-GRABA-UN-RENGLON-REDONDEO                       EEDR3030
011280        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
011290        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
011300 940-GRABA-REDONDEO-E.        EXIT.                                EEDR3030
011310                                                                  EEDR3030
011320 942-GRABA-UN-RENGLON-REDONDEO SECTION.                           EEDR3030
011330     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
011340     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
011350     MOVE SPACES TO REG-REDO-TEXTO                                 EEDR3030
011360     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
011370     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
011380              DELIMITED BY SIZE                                   EEDR3030
011390            ',' DELIMITED BY SIZE                                 EEDR3030
011400        INTO REG-REDO-TEXTO                                        EEDR3030
011410        WITH POINTER WKS-PUNTERO                                  EEDR3030
011420     END-STRING                                                   EEDR3030
011430     IF WKS-CLASE-REDONDEA(IDX-CLASE)                             EEDR3030
011440        STRING 'true' DELIMITED BY SIZE                          EEDR3030
011450           INTO REG-REDO-TEXTO WITH POINTER WKS-PUNTERO            EEDR3030
011460        END-STRING                                                EEDR3030
011470     ELSE                                                          EEDR3030
011480        STRING 'false' DELIMITED BY SIZE                         EEDR3030
011490           INTO REG-REDO-TEXTO WITH POINTER WKS-PUNTERO            EEDR3030
011500        END-STRING                                                EEDR3030
011510     END-IF                                                        EEDR3030
011520     WRITE REG-LINEA-REDONDEO.                                      EEDR3030
011530 942-GRABA-UN-RENGLON-REDONDEO-E. EXIT.                            EEDR3030
011540                                                                  EEDR3030
011550 950-GRABA-DESCARTE SECTION.                                       EEDR3030
011560     MOVE 'Class,Category,Dropped' TO REG-DESC-TEXTO              EEDR3030
011570     WRITE REG-LINEA-DESCARTE                                      EEDR3030
011580     PERFORM 952-GRABA-DESCARTE-CLASE                            EEDR3030
011590        VARYING IDX-CLASE FROM 1 BY 1                             EEDR3030
011600        UNTIL IDX-CLASE > WKS-NUM-CLASES.                         EEDR3030
011610 950-GRABA-DESCARTE-E.        EXIT.                                EEDR3030
011620                                                                  EEDR3030
011630 952-GRABA-DESCARTE-CLASE SECTION.                                EEDR3030
011640     PERFORM 954-GRABA-UN-RENGLON-DESCARTE                       EEDR3030
011650        VARYING IDX-CATEG FROM 1 BY 1                             EEDR3030
011660        UNTIL IDX-CATEG > WKS-CLASE-NUM-CATEGORIAS(IDX-CLASE).     EEDR3030
011670 952-GRABA-DESCARTE-CLASE-E.  EXIT.                                EEDR3030
011680                                                                  EEDR3030
011690 954-GRABA-UN-RENGLON-DESCARTE SECTION.                           EEDR3030
011700     MOVE WKS-CLASE-NOMBRE(IDX-CLASE) TO WKS-TEXTO-A-RECORTAR     EEDR3030
011710     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
011720     MOVE SPACES TO REG-DESC-TEXTO                                 EEDR3030
011730     MOVE 1 TO WKS-PUNTERO                                        EEDR3030
011740     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
011750              DELIMITED BY SIZE                                   EEDR3030
011760            ',' DELIMITED BY SIZE                                 EEDR3030
011770        INTO REG-DESC-TEXTO                                        EEDR3030
011780        WITH POINTER WKS-PUNTERO                                  EEDR3030
011790     END-STRING                                                   EEDR3030
011800     MOVE WKS-CATEG-NOMBRE(IDX-CLASE, IDX-CATEG) TO               EEDR3030
011810           WKS-TEXTO-A-RECORTAR                                   EEDR3030
011820     PERFORM 865-RECORTA-TEXTO                                    EEDR3030
011830     STRING WKS-TEXTO-A-RECORTAR(1:WKS-LONGITUD-RECORTADA)       EEDR3030
011840              DELIMITED BY SIZE                                   EEDR3030
011850            ',' DELIMITED BY SIZE                                 EEDR3030
011860        INTO REG-DESC-TEXTO                                        EEDR3030
011870        WITH POINTER WKS-PUNTERO                                  EEDR3030
011880     END-STRING                                                   EEDR3030
011890     MOVE WKS-CATEG-DESCARTE(IDX-CLASE, IDX-CATEG) TO             EEDR3030
011900           WKS-VALOR-A-FORMATEAR                                  EEDR3030
011910     PERFORM 860-FORMATEA-NUMERO                                  EEDR3030
011920     STRING WKS-NUMERO-FORMATEADO DELIMITED BY SPACE               EEDR3030
011930        INTO REG-DESC-TEXTO                                        EEDR3030
011940        WITH POINTER WKS-PUNTERO                                  EEDR3030
011950     END-STRING                                                   EEDR3030
011960     WRITE REG-LINEA-DESCARTE.                                      EEDR3030
011970 954-GRABA-UN-RENGLON-DESCARTE-E. EXIT.                           EEDR3030
011980                                                                  EEDR3030
011990*---------------------------------------------------------------* EEDR3030
012000*  980 - ESTADISTICAS DEL CORRIDO                                * EEDR3030
012010*---------------------------------------------------------------* EEDR3030
012020 980-ESTADISTICAS SECTION.                                        EEDR3030
012030     DISPLAY 'EEDR3030 - ESTADISTICAS DEL CORRIDO DE BOLETIN'     EEDR3030
012040     MOVE WKS-PORC-LEIDOS TO WKS-TOTALES-EDIT                     EEDR3030
012050     DISPLAY 'PORCENTAJES LEIDOS    : ' WKS-TOTALES-EDIT          EEDR3030
012060     MOVE WKS-PORC-ERRORES TO WKS-TOTALES-EDIT                    EEDR3030
012070     DISPLAY 'PORCENTAJES EN ERROR  : ' WKS-TOTALES-EDIT          EEDR3030
012080     MOVE WKS-NOTA-LEIDOS TO WKS-TOTALES-EDIT                     EEDR3030
012090     DISPLAY 'NOTAS LEIDAS          : ' WKS-TOTALES-EDIT          EEDR3030
012100     MOVE WKS-NOTA-OMITIDOS TO WKS-TOTALES-EDIT                   EEDR3030
012110     DISPLAY 'NOTAS OMITIDAS        : ' WKS-TOTALES-EDIT          EEDR3030
012120     MOVE WKS-ESCALA-LEIDOS TO WKS-TOTALES-EDIT                   EEDR3030
012130     DISPLAY 'RENGLONES DE ESCALA   : ' WKS-TOTALES-EDIT          EEDR3030
012140     MOVE WKS-ESCALA-OMITIDOS TO WKS-TOTALES-EDIT                 EEDR3030
012150     DISPLAY 'ESCALA OMITIDA        : ' WKS-TOTALES-EDIT          EEDR3030
012160     MOVE WKS-REDONDEO-LEIDOS TO WKS-TOTALES-EDIT                 EEDR3030
012170     DISPLAY 'RENGLONES DE REDONDEO : ' WKS-TOTALES-EDIT          EEDR3030
012180     MOVE WKS-REDONDEO-ERRORES TO WKS-TOTALES-EDIT                EEDR3030
012190     DISPLAY 'REDONDEO EN ERROR     : ' WKS-TOTALES-EDIT          EEDR3030
012200     MOVE WKS-DESCARTE-LEIDOS TO WKS-TOTALES-EDIT                 EEDR3030
012210     DISPLAY 'RENGLONES DE DESCARTE : ' WKS-TOTALES-EDIT          EEDR3030
012220     MOVE WKS-DESCARTE-ERRORES TO WKS-TOTALES-EDIT                EEDR3030
012230     DISPLAY 'DESCARTE EN ERROR     : ' WKS-TOTALES-EDIT          EEDR3030
012240     MOVE WKS-CLASES-PROCESADAS TO WKS-TOTALES-EDIT               EEDR3030
012250     DISPLAY 'CURSOS PROCESADOS     : ' WKS-TOTALES-EDIT.         EEDR3030
012260 980-ESTADISTICAS-E.          EXIT.                                EEDR3030
012270                                                                  EEDR3030
012280*---------------------------------------------------------------* EEDR3030
012290*  999 - CIERRE FINAL DE TODOS LOS ARCHIVOS                      * EEDR3030
012300*---------------------------------------------------------------* EEDR3030
012310 999-CIERRA-ARCHIVOS SECTION.                                     EEDR3030
012320     CLOSE PORCEN                                                  EEDR3030
012330     CLOSE GRADES                                                  EEDR3030
012340     CLOSE ESCALA                                                  EEDR3030
012350     CLOSE REDOND                                                  EEDR3030
012360     CLOSE DESCAR                                                  EEDR3030
012370     CLOSE REPORTE.                                                EEDR3030
012380 999-CIERRA-ARCHIVOS-E.       EXIT.                                EEDR3030
