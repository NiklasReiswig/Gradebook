000100******************************************************************EEDR3031
000200* FECHA       : 06/03/1989                                       *EEDR3031
000300* PROGRAMADOR : LUCIA MARROQUIN VDA DE TOJ                       *EEDR3031
000400* INSTALACION : BANCO INDUSTRIAL, S.A. - CENTRO DE COMPUTO       *EEDR3031
000500* APLICACION  : EDUCACION                                        *EEDR3031
000600* PROGRAMA    : EEDR3031                                         *EEDR3031
000700* TIPO        : BATCH (RUTINA CALLADA)                           *EEDR3031
000800* DESCRIPCION : RUTINA COMPARTIDA QUE RECIBE UN CAMPO DE TEXTO   *EEDR3031
000900*             : (TAL COMO VIENE DE UN RENGLON DE UN ARCHIVO      *EEDR3031
001000*             : SEPARADO POR COMAS) Y DEVUELVE SU VALOR NUMERICO *EEDR3031
001100*             : DECIMAL CON DOS POSICIONES, MAS UN CODIGO DE     *EEDR3031
001200*             : RESPUESTA QUE INDICA SI EL CAMPO ERA VALIDO.     *EEDR3031
001300*             : SUSTITUYE A LA VIEJA RUTINA EDU3301R (VERIFICA-  *EEDR3031
001400*             : DOR DE DPI), QUE QUEDA OBSOLETA CON ESTE BOLETIN.*EEDR3031
001500* ARCHIVOS    : NO APLICA                                        *EEDR3031
001600* PROGRAMA(S) : LLAMADO POR EEDR3030 (CARGA DE BOLETIN DE        *EEDR3031
001700*             : CALIFICACIONES)                                  *EEDR3031
001800* SEGURIDAD   : USO INTERNO, SOLO LLAMADO POR PROGRAMAS BATCH    *EEDR3031
001900*             : DE LA APLICACION EDUCACION                       *EEDR3031
002000******************************************************************EEDR3031
002100*                      BITACORA DE CAMBIOS                       *EEDR3031
002200******************************************************************EEDR3031
002300* 06/03/1989 LMT REQ-8814  PRIMERA VERSION, TOMADA DE LA RUTINA  *EEDR3031
002400*                          DE VALIDACION DE DPI EDU3301R.        *EEDR3031
002500* 19/07/1989 LMT REQ-8904  SE AGREGA MANEJO DE SIGNO PARA NOTAS  *EEDR3031
002600*                          DE EXTRA CREDITO (NO SE USA POR AHORA)*EEDR3031
002700* 02/11/1991 EEDR REQ-9142 SE LIMITA LA PARTE DECIMAL A 2        *EEDR3031
002800*                          POSICIONES, TRUNCANDO EL RESTO.       *EEDR3031
002900* 14/01/1994 EEDR REQ-9405 SE CORRIGE CASO DEL PUNTO DECIMAL AL  *EEDR3031
003000*                          FINAL DEL CAMPO SIN DIGITOS (" 45.")  *EEDR3031
003100* 23/08/1996 JLR  REQ-9622 SE AGREGA CODIGO DE RESPUESTA 14 PARA *EEDR3031
003200*                          CAMPOS COMPLETAMENTE EN BLANCO.       *EEDR3031
003300* 11/09/1998 JLR  REQ-9854 REVISION Y2K: NO HAY FECHAS DE 2      *EEDR3031
003400*                          DIGITOS EN ESTA RUTINA, SE DEJA       *EEDR3031
003500*                          CONSTANCIA EN BITACORA PARA AUDITORIA.*EEDR3031
003600* 04/02/1999 JLR  REQ-9901 CIERRE DE REVISION Y2K, SIN CAMBIOS   *EEDR3031
003700*                          DE CODIGO REQUERIDOS EN ESTE MODULO.  *EEDR3031
003800* 17/05/2002 MCH  REQ-0247 SE AMPLIA WKS-PARTE-ENTERA A 3        *EEDR3031
003900*                          POSICIONES PARA ADMITIR NOTAS DE      *EEDR3031
004000*                          EXTRA CREDITO MAYORES A 99.           *EEDR3031
004010* 03/09/2003 RCS  REQ-0311 SE CORRIGE 220-ARMA-VALOR-NUMERICO,   *EEDR3031
004020*                          QUE RELLENABA A LA IZQUIERDA UN SOLO *EEDR3031
004030*                          DIGITO DECIMAL Y LO TOMABA COMO       *EEDR3031
004040*                          CENTESIMOS (".5" = 0.05); AHORA SE    *EEDR3031
004050*                          RELLENA A LA DERECHA, COMO DECIMOS    *EEDR3031
004060*                          (".5" = 0.50).                        *EEDR3031
004100******************************************************************EEDR3031
004200 IDENTIFICATION DIVISION.                                        EEDR3031
004300 PROGRAM-ID. EEDR3031.                                           EEDR3031
004400 AUTHOR. LUCIA MARROQUIN VDA DE TOJ.                             EEDR3031
004500 INSTALLATION. BANCO INDUSTRIAL, S.A.                            EEDR3031
004600 DATE-WRITTEN. 06/03/1989.                                       EEDR3031
004700 DATE-COMPILED.                                                  EEDR3031
004800 SECURITY. USO INTERNO - APLICACION EDUCACION.                  EEDR3031
004900 ENVIRONMENT DIVISION.                                           EEDR3031
005000 CONFIGURATION SECTION.                                          EEDR3031
005100 SPECIAL-NAMES.                                                  EEDR3031
005200*----> CLASE PROPIA PARA RECONOCER DIGITOS Y EL PUNTO DECIMAL     EEDR3031
005300     CLASS DIGITO-O-PUNTO IS                                     EEDR3031
005400       '0' '1' '2' '3' '4' '5' '6' '7' '8' '9' '.'.               EEDR3031
005500 DATA DIVISION.                                                  EEDR3031
005600 WORKING-STORAGE SECTION.                                        EEDR3031
005700*------------------->   VARIABLES PARA EL DESARME DEL CAMPO       EEDR3031
005800 01  WKS-TEXTO-TRABAJO        PIC X(10) VALUE SPACES.            EEDR3031
005810*----> VISTA DEL SIGNO PARA NOTAS DE EXTRA CREDITO (REQ-8904),    EEDR3031
005820*      DORMIDA DESDE ORIGEN, SE CONSERVA POR SI SE ACTIVA.        EEDR3031
005830 01  WKS-TEXTO-TRABAJO-SIGNO REDEFINES WKS-TEXTO-TRABAJO.        EEDR3031
005840     02 WKS-SIGNO-EXTRA-CREDITO PIC X(01).                       EEDR3031
005850     02 FILLER                 PIC X(09).                        EEDR3031
005900 01  WKS-PARTE-ENTERA         PIC X(05) VALUE SPACES.            EEDR3031
006000 01  WKS-PARTE-DECIMAL        PIC X(02) VALUE SPACES.            EEDR3031
006100 01  WKS-CONTADOR-PARTES      PIC 9(02) COMP VALUE ZEROS.        EEDR3031
006200*------------------->   VISTA NUMERICA DE LAS DOS PARTES          EEDR3031
006300 01  WKS-VALOR-ENTERO-GRP.                                       EEDR3031
006400     02 WKS-VALOR-ENTERO      PIC 9(03) VALUE ZEROS.             EEDR3031
006410     02 FILLER                PIC X(02).                         EEDR3031
006500 01  WKS-VALOR-ENTERO-TXT REDEFINES WKS-VALOR-ENTERO-GRP.        EEDR3031
006600     02 WKS-VALOR-ENTERO-X    PIC X(03).                         EEDR3031
006610     02 FILLER                PIC X(02).                         EEDR3031
006700 01  WKS-VALOR-DECIMAL-GRP.                                      EEDR3031
006800     02 WKS-VALOR-DECIMAL     PIC 9(02) VALUE ZEROS.             EEDR3031
006810     02 FILLER                PIC X(02).                         EEDR3031
006900 01  WKS-VALOR-DECIMAL-TXT REDEFINES WKS-VALOR-DECIMAL-GRP.      EEDR3031
007000     02 WKS-VALOR-DECIMAL-X   PIC X(02).                         EEDR3031
007010     02 FILLER                PIC X(02).                         EEDR3031
007100 01  WKS-LONGITUD-DECIMAL     PIC 9(02) COMP VALUE ZEROS.        EEDR3031
007200 LINKAGE SECTION.                                                EEDR3031
007300 01  LK-TEXTO-ENTRADA         PIC X(10).                         EEDR3031
007400 01  LK-VALOR-NUMERICO        PIC S9(03)V99.                     EEDR3031
007500 01  LK-CODIGO-RESPUESTA      PIC 9(02).                         EEDR3031
007600 PROCEDURE DIVISION USING LK-TEXTO-ENTRADA, LK-VALOR-NUMERICO,   EEDR3031
007700                          LK-CODIGO-RESPUESTA.                   EEDR3031
007800 100-PRINCIPAL SECTION.                                          EEDR3031
007900     PERFORM 100-INICIALIZAR                                     EEDR3031
008000     PERFORM 200-VERIFICA-CAMPO                                  EEDR3031
008100     GOBACK.                                                     EEDR3031
008200 100-PRINCIPAL-E.            EXIT.                                EEDR3031
008300                                                                 EEDR3031
008400 100-INICIALIZAR SECTION.                                        EEDR3031
008500     INITIALIZE WKS-TEXTO-TRABAJO, WKS-PARTE-ENTERA              EEDR3031
008600                WKS-PARTE-DECIMAL, WKS-CONTADOR-PARTES           EEDR3031
008700                WKS-VALOR-ENTERO, WKS-VALOR-DECIMAL               EEDR3031
008800                WKS-LONGITUD-DECIMAL                              EEDR3031
008900     INITIALIZE LK-VALOR-NUMERICO                                EEDR3031
009000     MOVE 00 TO LK-CODIGO-RESPUESTA                              EEDR3031
009100     MOVE LK-TEXTO-ENTRADA TO WKS-TEXTO-TRABAJO.                  EEDR3031
009200 100-INICIALIZAR-E. EXIT.                                        EEDR3031
009300                                                                 EEDR3031
009400 200-VERIFICA-CAMPO SECTION.                                     EEDR3031
009500     IF WKS-TEXTO-TRABAJO = SPACES                               EEDR3031
009600        MOVE 14 TO LK-CODIGO-RESPUESTA                           EEDR3031
009700     ELSE                                                        EEDR3031
009800        IF WKS-TEXTO-TRABAJO IS DIGITO-O-PUNTO                   EEDR3031
009900           PERFORM 210-DESARMA-CAMPO                             EEDR3031
010000        ELSE                                                     EEDR3031
010100           MOVE 10 TO LK-CODIGO-RESPUESTA                        EEDR3031
010200        END-IF                                                   EEDR3031
010300     END-IF.                                                     EEDR3031
010400 200-VERIFICA-CAMPO-E.            EXIT.                           EEDR3031
010500                                                                 EEDR3031
010600 210-DESARMA-CAMPO SECTION.                                       EEDR3031
010700     UNSTRING WKS-TEXTO-TRABAJO DELIMITED BY '.'                 EEDR3031
010800        INTO WKS-PARTE-ENTERA                                    EEDR3031
010900                  COUNT IN WKS-LONGITUD-DECIMAL                  EEDR3031
011000             WKS-PARTE-DECIMAL                                   EEDR3031
011100        TALLYING IN WKS-CONTADOR-PARTES                          EEDR3031
011200     END-UNSTRING                                                EEDR3031
011300                                                                 EEDR3031
011400     IF WKS-PARTE-ENTERA = SPACES                                EEDR3031
011500        MOVE 11 TO LK-CODIGO-RESPUESTA                           EEDR3031
011600     ELSE                                                        EEDR3031
011700        IF WKS-PARTE-ENTERA IS NOT NUMERIC                       EEDR3031
011800           MOVE 12 TO LK-CODIGO-RESPUESTA                        EEDR3031
011900        ELSE                                                     EEDR3031
012000           IF WKS-CONTADOR-PARTES > 1 AND                        EEDR3031
012100              WKS-PARTE-DECIMAL NOT = SPACES AND                 EEDR3031
012200              WKS-PARTE-DECIMAL IS NOT NUMERIC                   EEDR3031
012300              MOVE 13 TO LK-CODIGO-RESPUESTA                     EEDR3031
012400           ELSE                                                  EEDR3031
012500              PERFORM 220-ARMA-VALOR-NUMERICO                    EEDR3031
012600           END-IF                                                EEDR3031
012700        END-IF                                                   EEDR3031
012800     END-IF.                                                     EEDR3031
012900 210-DESARMA-CAMPO-E.             EXIT.                          EEDR3031
013000                                                                 EEDR3031
013100 220-ARMA-VALOR-NUMERICO SECTION.                                EEDR3031
013200     MOVE WKS-PARTE-ENTERA TO WKS-VALOR-ENTERO                   EEDR3031
013300     MOVE SPACES TO WKS-VALOR-DECIMAL-X                          EEDR3031
013400     IF WKS-PARTE-DECIMAL = SPACES                               EEDR3031
013500        MOVE ZEROS TO WKS-VALOR-DECIMAL                          EEDR3031
013600     ELSE                                                        EEDR3031
013700        IF WKS-PARTE-DECIMAL(2:1) = SPACE                        EEDR3031
013750*          UN SOLO DIGITO DESPUES DEL PUNTO ES DECIMOS, NO        EEDR3031
013760*          CENTESIMOS: SE RELLENA A LA DERECHA (REQ-0311).        EEDR3031
013800           MOVE WKS-PARTE-DECIMAL(1:1) TO                        EEDR3031
013810                                   WKS-VALOR-DECIMAL-X(1:1)       EEDR3031
013900           MOVE '0' TO WKS-VALOR-DECIMAL-X(2:1)                  EEDR3031
014100        ELSE                                                     EEDR3031
014200           MOVE WKS-PARTE-DECIMAL(1:2) TO WKS-VALOR-DECIMAL-X    EEDR3031
014300        END-IF                                                   EEDR3031
014400     END-IF                                                      EEDR3031
014500     COMPUTE LK-VALOR-NUMERICO ROUNDED =                         EEDR3031
014600        WKS-VALOR-ENTERO + (WKS-VALOR-DECIMAL / 100)             EEDR3031
014700     MOVE 00 TO LK-CODIGO-RESPUESTA.                              EEDR3031
014800 220-ARMA-VALOR-NUMERICO-E.        EXIT.                         EEDR3031
